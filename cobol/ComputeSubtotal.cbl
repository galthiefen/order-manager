000100******************************************************************
000200* PROGRAM      : COMPUTE-SUBTOTAL                                CS
000300* DESCRIPTION  : SUBPROGRAM CALLED BY ORDER-CREATE AND ORDER-    CS
000400*                UPDATE TO DERIVE ONE ORDER LINE'S ITEM-SUBTOTALCS
000500*                FROM ITEM-UNIT-PRICE AND ITEM-QUANTITY. KEPT AS CS
000600*                A SEPARATE CALLED MODULE SO BOTH CALLERS SHARE  CS
000700*                EXACTLY ONE COPY OF THE ROUNDING RULE.          CS
000800*                PATTERNED AFTER THE COMPUTE-VALUE SUBPROGRAM    CS
000900*                USED BY THE OLD INVENTORY-REPORT JOB.           CS
001000******************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 COMPUTE-SUBTOTAL.
001400 AUTHOR.                     NADIA CHUBAREV.
001500 INSTALLATION.               ORDER PROCESSING - BATCH PRICING.
001600 DATE-WRITTEN.               03/14/85.
001700 DATE-COMPILED.
001800 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001900*
002000*    CHANGE LOG
002100*    -----------------------------------------------------
002200*    03/14/85  NKC  ORIGINAL SUBPROGRAM, SPLIT OUT OF THE OLD
002300*                   COMPUTE-VALUE REPORT-EXTENSION CALCULATION
002400*                   SO THE ORDER-PRICING JOBS COULD CALL IT
002500*                   DIRECTLY. REQ #85-0231.
002600*    11/02/01  BSK  ITEM-SUBTOTAL IS NOW ROUNDED (NEAREST,
002700*                   TIES AWAY FROM ZERO) INSTEAD OF TRUNCATED -
002800*                   MATCHES THE NEW ACCOUNTING PACKAGE'S MONEY
002900*                   RULES. TICKET #01-0587.
003000*    03/02/02  EJS  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,
003100*                   NO CHANGE REQUIRED. AUDIT #02-0118.
003200*    05/19/04  KD   ZERO QUANTITY/NEGATIVE QUANTITY NOW FORCES
003300*                   ITEM-SUBTOTAL TO ZERO INSTEAD OF LETTING
003400*                   COMPUTE RUN NEGATIVE - A CANCELLED OR VOIDED
003500*                   LINE MUST NEVER CREDIT THE ORDER. #04-0922.
003600*    09/08/06  RTM  ADDED CALL-COUNTER DIAGNOSTIC AREA FOR THE
003700*                   NIGHTLY RUN LOG. TICKET #06-1140.
003800******************************************************************
003900 ENVIRONMENT                 DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION               SECTION.
004200 SOURCE-COMPUTER.            WHATEVER-PC.
004300 OBJECT-COMPUTER.            WHATEVER-PC.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600******************************************************************
004700 DATA                        DIVISION.
004800*-----------------------------------------------------------------
004900 WORKING-STORAGE             SECTION.
005000*-----------------------------------------------------------------
005100*    09/08/06  RTM  CALL-COUNTER AREA ADDED BELOW.
005200 01  WS-CALL-COUNTER-AREA.
005210     05  WS-CALL-COUNTER         PIC S9(4) COMP VALUE ZERO.
005220     05  FILLER                  PIC X(02).
005400 01  WS-CALL-COUNTER-DISPLAY REDEFINES WS-CALL-COUNTER-AREA.
005500     05  WS-CALL-COUNTER-X       PIC X(02).
005510     05  FILLER                  PIC X(02).
005600*
005700 01  WS-QUANTITY-TEST-AREA.
005710     05  WS-QUANTITY-TEST-SW     PIC X(01) VALUE "N".
005720         88  WS-QUANTITY-NOT-POSITIVE      VALUE "Y".
005730     05  FILLER                  PIC X(03).
005900*
006000 01  WS-SUBTOTAL-WORK-AREA.
006100     05  WS-SUBTOTAL-RAW         PIC S9(9)V99 VALUE ZERO.
006200     05  FILLER                  PIC X(04).
006300 01  WS-SUBTOTAL-SPLIT-VIEW REDEFINES WS-SUBTOTAL-WORK-AREA.
006400     05  WS-SUBTOTAL-DOLLARS     PIC S9(7).
006500     05  WS-SUBTOTAL-CENTS       PIC 99.
006600     05  FILLER                  PIC X(04).
006700*
006800 01  WS-LINKAGE-TRACE-AREA.
006900     05  WS-TRACE-QUANTITY       PIC S9(7).
007000     05  WS-TRACE-UNIT-PRICE     PIC S9(7)V99.
007050     05  FILLER                  PIC X(04).
007100 01  WS-LINKAGE-TRACE-COMBINED REDEFINES WS-LINKAGE-TRACE-AREA.
007200     05  WS-TRACE-COMBINED-X     PIC X(20).
007300******************************************************************
007400 LINKAGE                     SECTION.
007500*-----------------------------------------------------------------
007600 01  LS-SUBTOTAL-PARAMETERS.
007700     05  LS-QUANTITY             PIC S9(7).
007800     05  LS-UNIT-PRICE           PIC S9(7)V99.
007850     05  LS-SUBTOTAL             PIC S9(9)V99.
007860     05  FILLER                  PIC X(04).
008000******************************************************************
008100 PROCEDURE                   DIVISION USING LS-SUBTOTAL-PARAMETERS.
008200*-----------------------------------------------------------------
008300*    MAIN PROCEDURE
008400*-----------------------------------------------------------------
008500 100-COMPUTE-ORDER-ITEM-SUBTOTAL.
008600     ADD 1                       TO WS-CALL-COUNTER.
008700     MOVE LS-QUANTITY            TO WS-TRACE-QUANTITY.
008800     MOVE LS-UNIT-PRICE          TO WS-TRACE-UNIT-PRICE.
008900     PERFORM 200-TEST-QUANTITY-SIGN.
009000     IF  WS-QUANTITY-NOT-POSITIVE
009100         MOVE ZERO               TO LS-SUBTOTAL
009200                                     WS-SUBTOTAL-RAW
009300     ELSE
009400         PERFORM 200-COMPUTE-ROUNDED-SUBTOTAL
009500     END-IF.
009600*
009700     EXIT PROGRAM.
009800*-----------------------------------------------------------------
009900*    A LINE WITH QUANTITY ZERO OR NEGATIVE PRICES AT ZERO - NO
010000*    NEGATIVE SUBTOTAL MAY BE PASSED BACK TO THE CALLER.
010100*-----------------------------------------------------------------
010200 200-TEST-QUANTITY-SIGN.
010300     IF  LS-QUANTITY NOT GREATER THAN ZERO
010400         SET WS-QUANTITY-NOT-POSITIVE    TO TRUE
010500     ELSE
010600         SET WS-QUANTITY-NOT-POSITIVE    TO FALSE
010700     END-IF.
010800*-----------------------------------------------------------------
010900*    NEAREST, TIES AWAY FROM ZERO AT THE 2ND DECIMAL - THE
011000*    ROUNDING RULE THE ACCOUNTING PACKAGE REQUIRES ON MONEY.
011100*-----------------------------------------------------------------
011200 200-COMPUTE-ROUNDED-SUBTOTAL.
011300     COMPUTE WS-SUBTOTAL-RAW ROUNDED =
011400             LS-UNIT-PRICE * LS-QUANTITY.
011500     MOVE WS-SUBTOTAL-RAW        TO LS-SUBTOTAL.
