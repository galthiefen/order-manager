000100******************************************************************
000200* PROGRAM      : ORDER-UPDATE                                   OU
000300* DESCRIPTION  : MATCHES UPDATE REQUESTS AGAINST THE CURRENT     OU
000400*                ORDER MASTER ON ORDER-ID (BALANCE-LINE MERGE,    OU
000500*                SAME SHAPE AS THE OLD BATCH-UPDATE JOB).  FOR A  OU
000600*                MATCHED ORDER, RELEASES STOCK COMMITTED BY THE   OU
000700*                OLD LINE ITEMS, COPIES THE NEW HEADER FIELDS     OU
000800*                ACROSS, THEN REPRICES THE NEW LINE ITEMS AGAINST OU
000900*                THE PRODUCT TABLE.  AN UNMATCHED MASTER ORDER IS OU
001000*                CARRIED FORWARD UNCHANGED; AN UNMATCHED UPDATE   OU
001100*                REQUEST (NO SUCH ORDER ON FILE) IS REJECTED TO   OU
001200*                THE ERRORS FILE.  BOTH INPUT FILES MUST ARRIVE   OU
001300*                PRE-SORTED ASCENDING ON ORDER-ID.                OU
001400******************************************************************
001500 IDENTIFICATION              DIVISION.
001600*-----------------------------------------------------------------
001700 PROGRAM-ID.                 ORDER-UPDATE.
001800 AUTHOR.                     NADIA CHUBAREV.
001900 INSTALLATION.               ORDER PROCESSING - BATCH PRICING.
002000 DATE-WRITTEN.               04/02/87.
002100 DATE-COMPILED.
002200 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002300*
002400*    CHANGE LOG
002500*    -----------------------------------------------------
002600*    04/02/87  NKC  ORIGINAL PROGRAM, BUILT ON THE BATCH-UPDATE
002700*                   BALANCE-LINE MERGE SO ORDER-UPDATE REQUESTS
002800*                   CAN BE RUN AGAINST THE ORDER MASTER THE SAME
002900*                   WAY RECEIPT/SALE TRANSACTIONS WERE MATCHED
003000*                   AGAINST THE OLD INVENTORY MASTER. REQ #87-0118.
003100*    03/02/00  EJS  Y2K REVIEW OF WS-CURRENT-DATE AND THE RUN
003200*                   SUMMARY BANNER - WINDOWED DATE EXPANDED TO
003300*                   4-DIGIT YEAR. AUDIT #00-0041.
003400*    11/02/01  BSK  ADDED THE UNDO TABLE SO A REJECTED UPDATE'S
003500*                   RESTORATIONS AND RE-DECREMENTS ARE BOTH BACKED
003600*                   OUT TOGETHER AND THE OLD ORDER IS CARRIED
003700*                   FORWARD UNCHANGED - NO UPDATE MAY POST A
003800*                   PARTIAL STOCK CHANGE TO THE CATALOG.
003900*                   TICKET #01-0587.
004000*    05/19/04  KD   PRODUCT MASTER IS NOW LOADED INTO A WORKING-
004100*                   STORAGE TABLE AND SEARCHED INSTEAD OF READ
004200*                   RANDOM - ISAM IS NOT AVAILABLE ON THE TARGET
004300*                   BOX FOR THIS JOB. TICKET #04-0922.
004400*    09/08/06  RTM  MOVED THE LINE-SUBTOTAL CALCULATION OUT TO THE
004500*                   COMPUTE-SUBTOTAL SUBPROGRAM SO ORDER-CREATE AND
004600*                   ORDER-UPDATE SHARE ONE ROUNDING RULE. TICKET
004700*                   #06-1140.
004800*    02/11/09  DLP  RAISED PRODUCT-TABLE-MAX TO 3000 AND THE OLD/
004900*                   NEW ITEM TABLE MAXES TO 500 FOR THE SPRING
005000*                   CATALOG EXPANSION. TICKET #09-0077.
005100******************************************************************
005200 ENVIRONMENT                 DIVISION.
005300*-----------------------------------------------------------------
005400 CONFIGURATION               SECTION.
005500 SOURCE-COMPUTER.            WHATEVER-PC.
005600 OBJECT-COMPUTER.            WHATEVER-PC.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*-----------------------------------------------------------------
006000 INPUT-OUTPUT                SECTION.
006100 FILE-CONTROL.
006200     SELECT  ORDER-MASTER-IN
006300             ASSIGN TO "ORDHDRI"
006400             ORGANIZATION IS LINE SEQUENTIAL
006500             FILE STATUS IS ORDER-MASTER-IN-STAT.
006600
006700     SELECT  ORDER-ITEM-MASTER-IN
006800             ASSIGN TO "ORDITMI"
006900             ORGANIZATION IS LINE SEQUENTIAL
007000             FILE STATUS IS ORDER-ITEM-MASTER-IN-STAT.
007100
007200     SELECT  ORDER-TRANS-IN
007300             ASSIGN TO "ORDHDRT"
007400             ORGANIZATION IS LINE SEQUENTIAL
007500             FILE STATUS IS ORDER-TRANS-IN-STAT.
007600
007700     SELECT  ORDER-ITEM-TRANS-IN
007800             ASSIGN TO "ORDITMT"
007900             ORGANIZATION IS LINE SEQUENTIAL
008000             FILE STATUS IS ORDER-ITEM-TRANS-IN-STAT.
008100
008200     SELECT  PRODUCT-MASTER-IN
008300             ASSIGN TO "PRODMSTI"
008400             ORGANIZATION IS LINE SEQUENTIAL
008500             FILE STATUS IS PRODUCT-MASTER-IN-STAT.
008600
008700     SELECT  PRODUCT-MASTER-OUT
008800             ASSIGN TO "PRODMSTO"
008900             ORGANIZATION IS LINE SEQUENTIAL
009000             FILE STATUS IS PRODUCT-MASTER-OUT-STAT.
009100
009200     SELECT  ORDER-FILE-OUT
009300             ASSIGN TO "ORDHDRO"
009400             ORGANIZATION IS LINE SEQUENTIAL
009500             FILE STATUS IS ORDER-FILE-OUT-STAT.
009600
009700     SELECT  ORDER-ITEM-FILE-OUT
009800             ASSIGN TO "ORDITMO"
009900             ORGANIZATION IS LINE SEQUENTIAL
010000             FILE STATUS IS ORDER-ITEM-FILE-OUT-STAT.
010100
010200     SELECT  ORDER-ERRORS-OUT
010300             ASSIGN TO "ORDERRS"
010400             ORGANIZATION IS LINE SEQUENTIAL
010500             FILE STATUS IS ORDER-ERRORS-OUT-STAT.
010600
010700******************************************************************
010800 DATA                        DIVISION.
010900*-----------------------------------------------------------------
011000 FILE                        SECTION.
011100 FD  ORDER-MASTER-IN
011200     RECORD CONTAINS 429 CHARACTERS
011300     DATA RECORD IS ORDER-RECORD-MS.
011400 01  ORDER-RECORD-MS.
011500     05  ORDER-ID-MS                 PIC X(36).
011600     05  ORDER-STATUS-MS             PIC X(20).
011700     05  ORDER-SHIPPING-ADDRESS-MS   PIC X(120).
011800     05  ORDER-PAYMENT-METHOD-MS     PIC X(30).
011900     05  ORDER-NOTES-MS              PIC X(200).
012000     05  ORDER-TOTAL-AMOUNT-MS       PIC S9(9)V99.
012100     05  ORDER-ITEM-COUNT-MS         PIC 9(04).
012200     05  FILLER                      PIC X(08).
012300
012400 FD  ORDER-ITEM-MASTER-IN
012500     RECORD CONTAINS 167 CHARACTERS
012600     DATA RECORD IS ORDER-ITEM-RECORD-MS.
012700 01  ORDER-ITEM-RECORD-MS.
012800     05  ITEM-ORDER-ID-MS            PIC X(36).
012900     05  ITEM-PRODUCT-ID-MS          PIC X(36).
013000     05  ITEM-PRODUCT-NAME-MS        PIC X(60).
013100     05  ITEM-QUANTITY-MS            PIC S9(7).
013200     05  ITEM-UNIT-PRICE-MS          PIC S9(7)V99.
013300     05  ITEM-SUBTOTAL-MS            PIC S9(9)V99.
013400     05  FILLER                      PIC X(08).
013500
013600 FD  ORDER-TRANS-IN
013700     RECORD CONTAINS 429 CHARACTERS
013800     DATA RECORD IS ORDER-RECORD-TR.
013900 01  ORDER-RECORD-TR.
014000     05  ORDER-ID-TR                 PIC X(36).
014100     05  ORDER-STATUS-TR             PIC X(20).
014200     05  ORDER-SHIPPING-ADDRESS-TR   PIC X(120).
014300     05  ORDER-PAYMENT-METHOD-TR     PIC X(30).
014400     05  ORDER-NOTES-TR              PIC X(200).
014500     05  ORDER-TOTAL-AMOUNT-TR       PIC S9(9)V99.
014600     05  ORDER-ITEM-COUNT-TR         PIC 9(04).
014700     05  FILLER                      PIC X(08).
014800
014900 FD  ORDER-ITEM-TRANS-IN
015000     RECORD CONTAINS 167 CHARACTERS
015100     DATA RECORD IS ORDER-ITEM-RECORD-TR.
015200 01  ORDER-ITEM-RECORD-TR.
015300     05  ITEM-ORDER-ID-TR            PIC X(36).
015400     05  ITEM-PRODUCT-ID-TR          PIC X(36).
015500     05  ITEM-PRODUCT-NAME-TR        PIC X(60).
015600     05  ITEM-QUANTITY-TR            PIC S9(7).
015700     05  ITEM-UNIT-PRICE-TR          PIC S9(7)V99.
015800     05  ITEM-SUBTOTAL-TR            PIC S9(9)V99.
015900     05  FILLER                      PIC X(08).
016000
016100 FD  PRODUCT-MASTER-IN
016200     RECORD CONTAINS 360 CHARACTERS
016300     DATA RECORD IS PRODUCT-RECORD-IN.
016400 01  PRODUCT-RECORD-IN.
016500     05  PRODUCT-ID-IN               PIC X(36).
016600     05  PRODUCT-NAME-IN             PIC X(60).
016700     05  PRODUCT-DESCRIPTION-IN      PIC X(200).
016800     05  PRODUCT-PRICE-IN            PIC S9(7)V99.
016900     05  PRODUCT-INVENTORY-COUNT-IN  PIC S9(7).
017000     05  PRODUCT-CATEGORY-IN         PIC X(40).
017100     05  FILLER                      PIC X(08).
017200
017300 FD  PRODUCT-MASTER-OUT
017400     RECORD CONTAINS 360 CHARACTERS
017500     DATA RECORD IS PRODUCT-RECORD-OUT.
017600 01  PRODUCT-RECORD-OUT.
017700     05  PRODUCT-ID-OUT               PIC X(36).
017800     05  PRODUCT-NAME-OUT             PIC X(60).
017900     05  PRODUCT-DESCRIPTION-OUT      PIC X(200).
018000     05  PRODUCT-PRICE-OUT            PIC S9(7)V99.
018100     05  PRODUCT-INVENTORY-COUNT-OUT  PIC S9(7).
018200     05  PRODUCT-CATEGORY-OUT         PIC X(40).
018300     05  FILLER                       PIC X(08).
018400
018500 FD  ORDER-FILE-OUT
018600     RECORD CONTAINS 429 CHARACTERS
018700     DATA RECORD IS ORDER-RECORD-OUT.
018800 01  ORDER-RECORD-OUT.
018900     05  ORDER-ID-OUT                PIC X(36).
019000     05  ORDER-STATUS-OUT            PIC X(20).
019100     05  ORDER-SHIPPING-ADDRESS-OUT  PIC X(120).
019200     05  ORDER-PAYMENT-METHOD-OUT    PIC X(30).
019300     05  ORDER-NOTES-OUT             PIC X(200).
019400     05  ORDER-TOTAL-AMOUNT-OUT      PIC S9(9)V99.
019500     05  ORDER-ITEM-COUNT-OUT        PIC 9(04).
019600     05  FILLER                      PIC X(08).
019700
019800 FD  ORDER-ITEM-FILE-OUT
019900     RECORD CONTAINS 167 CHARACTERS
020000     DATA RECORD IS ORDER-ITEM-RECORD-OUT.
020100 01  ORDER-ITEM-RECORD-OUT.
020200     05  ITEM-ORDER-ID-OUT           PIC X(36).
020300     05  ITEM-PRODUCT-ID-OUT         PIC X(36).
020400     05  ITEM-PRODUCT-NAME-OUT       PIC X(60).
020500     05  ITEM-QUANTITY-OUT           PIC S9(7).
020600     05  ITEM-UNIT-PRICE-OUT         PIC S9(7)V99.
020700     05  ITEM-SUBTOTAL-OUT           PIC S9(9)V99.
020800     05  FILLER                      PIC X(08).
020900
021000 FD  ORDER-ERRORS-OUT
021100     RECORD CONTAINS 80 CHARACTERS
021200     DATA RECORD IS ORDER-ERRORS-RECORD.
021300 01  ORDER-ERRORS-RECORD.
021400     05  ORDER-ID-ERR                PIC X(36).
021500     05  ERROR-REASON-ERR            PIC X(40).
021600     05  FILLER                      PIC X(04).
021700
021800*-----------------------------------------------------------------
021900 WORKING-STORAGE             SECTION.
022000*-----------------------------------------------------------------
022100*    SWITCHES ARE KEPT AS ONE GROUP SO THE WHOLE SET CAN BE
022200*    RESET WITH ONE MOVE AT THE START OF EACH RUN - SEE
022300*    300-INITIALIZE-SWITCHES-AND-COUNTERS.
022400 01  SWITCHES-AND-COUNTERS.
022500     05  MASTER-EOF-SW               PIC X(01).
022600         88  MASTER-EOF                       VALUE "Y".
022700     05  TRANS-EOF-SW                PIC X(01).
022800         88  TRANS-EOF                        VALUE "Y".
022900     05  PRODUCT-EOF-SW              PIC X(01).
023000         88  PRODUCT-EOF                      VALUE "Y".
023100     05  WS-ORDER-REJECTED-SW        PIC X(01).
023200         88  WS-ORDER-REJECTED                VALUE "Y".
023300         88  WS-ORDER-NOT-REJECTED             VALUE "N".
023400     05  WS-PRODUCT-FOUND-SW         PIC X(01).
023500         88  WS-PRODUCT-FOUND                 VALUE "Y".
023600         88  WS-PRODUCT-NOT-FOUND              VALUE "N".
023700     05  FILLER                      PIC X(03).
023800 01  WS-ALL-SWITCHES REDEFINES SWITCHES-AND-COUNTERS
023900                             PIC X(08).
024000*
024100 01  WS-RUN-COUNTERS.
024200     05  WS-ORDERS-READ-CNT          PIC S9(5) COMP VALUE ZERO.
024300     05  WS-ORDERS-WRITTEN-CNT       PIC S9(5) COMP VALUE ZERO.
024400     05  WS-ORDERS-REJECTED-CNT      PIC S9(5) COMP VALUE ZERO.
024500     05  FILLER                      PIC X(02).
024600*
024700 77  WS-RUN-TOTAL-ACCUM              PIC S9(9)V99 VALUE ZERO.
024800 77  WS-ORDER-TOTAL-ACCUM            PIC S9(9)V99 VALUE ZERO.
024900*
025000*    11/02/01  BSK  HOLDS A DECREMENT AS A NEGATIVE QUANTITY SO IT
025100*                   CAN BE RECORDED ON THE UNDO LIST THE SAME WAY
025200*                   A RESTORATION'S POSITIVE QUANTITY IS.
025300 77  WS-NEGATIVE-QTY                 PIC S9(7) COMP VALUE ZERO.
025400*
025500*    09/08/06  RTM  CALLER-SIDE MIRROR OF THE COMPUTE-SUBTOTAL
025600*                   SUBPROGRAM'S LINKAGE GROUP.
025700 01  LS-SUBTOTAL-PARAMETERS.
025800     05  LS-QUANTITY                 PIC S9(7).
025900     05  LS-UNIT-PRICE               PIC S9(7)V99.
025950     05  LS-SUBTOTAL                 PIC S9(9)V99.
025960     05  FILLER                      PIC X(04).
026100*
026200*    03/02/00  EJS  RUN-DATE AREA FOR THE END-OF-JOB BANNER.
026300 01  WS-CURRENT-DATE                 PIC 9(08) VALUE ZERO.
026400 01  WS-CURRENT-DATE-BROKEN REDEFINES WS-CURRENT-DATE.
026500     05  WS-CD-YYYY                  PIC 9(04).
026600     05  WS-CD-MM                    PIC 9(02).
026700     05  WS-CD-DD                    PIC 9(02).
026800*
026900*    02/11/09  DLP  FILE STATUS CODES KEPT TOGETHER SO THE WHOLE
027000*                   GROUP CAN BE DUMPED AT ONCE IF THE JOB ABENDS.
027100 01  FILE-STATUS-CODES.
027200     05  ORDER-MASTER-IN-STAT        PIC X(02).
027300     05  ORDER-ITEM-MASTER-IN-STAT   PIC X(02).
027400     05  ORDER-TRANS-IN-STAT         PIC X(02).
027500     05  ORDER-ITEM-TRANS-IN-STAT    PIC X(02).
027600     05  PRODUCT-MASTER-IN-STAT      PIC X(02).
027700     05  PRODUCT-MASTER-OUT-STAT     PIC X(02).
027800     05  ORDER-FILE-OUT-STAT         PIC X(02).
027900     05  ORDER-ITEM-FILE-OUT-STAT    PIC X(02).
028000     05  ORDER-ERRORS-OUT-STAT       PIC X(02).
028050     05  FILLER                      PIC X(02).
028100 01  WS-FILE-STATUS-COMBINED REDEFINES FILE-STATUS-CODES
028200                             PIC X(20).
028300*
028400*    05/19/04  KD   PRODUCT CATALOG LOADED INTO A TABLE SINCE
028500*                   ISAM RANDOM READ IS NOT AVAILABLE FOR THIS
028600*                   JOB - SEE 300-LOAD-PRODUCT-TABLE.
028700 01  PRODUCT-TABLE-CONTROL.
028800     05  WS-PRODUCT-TABLE-COUNT      PIC S9(4) COMP VALUE ZERO.
028900     05  WS-PRODUCT-TABLE-MAX        PIC S9(4) COMP VALUE 3000.
029000     05  WS-PT-FOUND-SUBSCRIPT       PIC S9(4) COMP VALUE ZERO.
029100     05  FILLER                      PIC X(02).
029200 01  PRODUCT-TABLE.
029300     05  PRODUCT-TABLE-ENTRY OCCURS 1 TO 3000 TIMES
029400             DEPENDING ON WS-PRODUCT-TABLE-COUNT
029500             INDEXED BY WS-PT-IDX.
029600         COPY "Copybooks/ProductRecord.cpy".
029700*
029800*    11/02/01  BSK  THE OLD ORDER'S LINE ITEMS, HELD LONG ENOUGH
029900*                   TO RUN THE RESTORATION PASS AGAINST THEM.
030000 01  OLD-ITEM-TABLE-CONTROL.
030100     05  WS-OLD-ITEM-COUNT           PIC S9(4) COMP VALUE ZERO.
030200     05  WS-OLD-ITEM-MAX             PIC S9(4) COMP VALUE 500.
030300     05  FILLER                      PIC X(02).
030400 01  OLD-ITEM-TABLE.
030500     05  OLD-ITEM-TABLE-ENTRY OCCURS 1 TO 500 TIMES
030600             DEPENDING ON WS-OLD-ITEM-COUNT
030700             INDEXED BY WS-OLD-IDX.
030800         COPY "Copybooks/OrderItemRecord.cpy".
030900*
031000*    11/02/01  BSK  THE UPDATED ORDER'S NEW LINE ITEMS, HELD LONG
031100*                   ENOUGH TO RUN THE APPLICATION PASS AGAINST
031200*                   THEM.
031300 01  NEW-ITEM-TABLE-CONTROL.
031400     05  WS-NEW-ITEM-COUNT           PIC S9(4) COMP VALUE ZERO.
031500     05  WS-NEW-ITEM-MAX             PIC S9(4) COMP VALUE 500.
031600     05  FILLER                      PIC X(02).
031700 01  NEW-ITEM-TABLE.
031800     05  NEW-ITEM-TABLE-ENTRY OCCURS 1 TO 500 TIMES
031900             DEPENDING ON WS-NEW-ITEM-COUNT
032000             INDEXED BY WS-NEW-IDX.
032100         COPY "Copybooks/OrderItemRecord.cpy".
032200*
032300*    11/02/01  BSK  UNDO LIST FOR EVERY INVENTORY CHANGE (BOTH
032400*                   RESTORATIONS AND RE-DECREMENTS) APPLIED TO
032500*                   PRODUCT-TABLE WHILE WORKING ONE ORDER - IF A
032600*                   LATER LINE FAILS, EVERY ENTRY ON THIS LIST IS
032700*                   REVERSED SO THE ORDER COMES OUT UNTOUCHED.
032800 01  UNDO-TABLE-CONTROL.
032900     05  WS-UNDO-COUNT               PIC S9(4) COMP VALUE ZERO.
033000     05  FILLER                      PIC X(02).
033100 01  UNDO-TABLE.
033200     05  UNDO-ENTRY OCCURS 1 TO 1000 TIMES
033300             DEPENDING ON WS-UNDO-COUNT
033400             INDEXED BY WS-UNDO-IDX.
033500         10  UNDO-PT-SUBSCRIPT       PIC S9(4) COMP.
033600         10  UNDO-DELTA              PIC S9(7) COMP.
033650         10  FILLER                  PIC X(02).
033700******************************************************************
033800 PROCEDURE                   DIVISION.
033900*-----------------------------------------------------------------
034000*    MAIN PROCEDURE
034100*-----------------------------------------------------------------
034200 100-UPDATE-ORDERS.
034300     PERFORM 200-INITIATE-ORDER-UPDATE.
034400     PERFORM 200-PROCEED-ORDER-UPDATE
034500                             UNTIL MASTER-EOF AND TRANS-EOF.
034600     PERFORM 200-TERMINATE-ORDER-UPDATE.
034700
034800     STOP RUN.
034900
035000******************************************************************
035100*    OPEN ALL FILES, RESET SWITCHES/COUNTERS, LOAD THE PRODUCT
035200*    TABLE, AND READ THE FIRST MASTER ORDER AND UPDATE REQUEST.
035300*-----------------------------------------------------------------
035400 200-INITIATE-ORDER-UPDATE.
035500     PERFORM 300-OPEN-ALL-FILES.
035600     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
035700     PERFORM 300-LOAD-PRODUCT-TABLE.
035800     PERFORM 400-READ-ORDER-MASTER-IN.
035900     PERFORM 400-READ-ORDER-TRANS-IN.
036000
036100*-----------------------------------------------------------------
036200*    BALANCE-LINE MERGE OF THE UPDATE-REQUEST FILE AGAINST THE
036300*    ORDER MASTER, KEYED ON ORDER-ID.  BOTH FILES ARE SENTINELLED
036400*    TO HIGH-VALUES AT EOF SO THE MERGE DRAINS CLEANLY.
036500*-----------------------------------------------------------------
036600 200-PROCEED-ORDER-UPDATE.
036700     EVALUATE TRUE
036800         WHEN ORDER-ID-TR = ORDER-ID-MS
036900             PERFORM 300-PROCESS-MATCHED-UPDATE
037000         WHEN ORDER-ID-TR > ORDER-ID-MS
037100             PERFORM 300-CARRY-MASTER-FORWARD
037200         WHEN OTHER
037300             PERFORM 300-REJECT-ORPHAN-TRANSACTION
037400     END-EVALUATE.
037500
037600*-----------------------------------------------------------------
037700 200-TERMINATE-ORDER-UPDATE.
037800     PERFORM 300-REWRITE-PRODUCT-MASTER.
037900     PERFORM 300-CLOSE-ALL-FILES.
038000     PERFORM 300-DISPLAY-RUN-SUMMARY.
038100
038200******************************************************************
038300 300-OPEN-ALL-FILES.
038400     OPEN    INPUT   ORDER-MASTER-IN
038500             INPUT   ORDER-ITEM-MASTER-IN
038600             INPUT   ORDER-TRANS-IN
038700             INPUT   ORDER-ITEM-TRANS-IN
038800             INPUT   PRODUCT-MASTER-IN
038900             OUTPUT  PRODUCT-MASTER-OUT
039000             OUTPUT  ORDER-FILE-OUT
039100             OUTPUT  ORDER-ITEM-FILE-OUT
039200             OUTPUT  ORDER-ERRORS-OUT.
039300
039400*-----------------------------------------------------------------
039500 300-INITIALIZE-SWITCHES-AND-COUNTERS.
039600     MOVE SPACES                 TO WS-ALL-SWITCHES.
039700     MOVE ZERO                   TO WS-ORDERS-READ-CNT
039800                                     WS-ORDERS-WRITTEN-CNT
039900                                     WS-ORDERS-REJECTED-CNT
040000                                     WS-RUN-TOTAL-ACCUM
040100                                     WS-PRODUCT-TABLE-COUNT.
040200     ACCEPT WS-CURRENT-DATE          FROM DATE YYYYMMDD.
040300
040400*-----------------------------------------------------------------
040500*    LOAD THE WHOLE PRODUCT MASTER INTO PRODUCT-TABLE SO EACH
040600*    LINE ITEM CAN BE SEARCHED AND ADJUSTED IN MEMORY.
040700*-----------------------------------------------------------------
040800 300-LOAD-PRODUCT-TABLE.
040900     PERFORM 400-READ-PRODUCT-MASTER-IN.
041000     PERFORM 400-STORE-PRODUCT-TABLE-ENTRY
041100         VARYING WS-PT-IDX FROM 1 BY 1
041200         UNTIL PRODUCT-EOF
041300            OR WS-PT-IDX > WS-PRODUCT-TABLE-MAX.
041400
041500*-----------------------------------------------------------------
041600*    THIS ORDER HAS A MATCHING UPDATE REQUEST - RELEASE THE OLD
041700*    LINE ITEMS' STOCK, COPY THE NEW HEADER FIELDS ACROSS, THEN
041800*    REPRICE THE NEW LINE ITEMS.  ANY LOOKUP OR STOCK FAILURE
041900*    BACKS OUT EVERY CHANGE MADE FOR THIS ORDER AND CARRIES THE
042000*    OLD ORDER FORWARD UNTOUCHED.
042100*-----------------------------------------------------------------
042200 300-PROCESS-MATCHED-UPDATE.
042300     ADD 1                       TO WS-ORDERS-READ-CNT.
042400     PERFORM 300-LOAD-OLD-ITEMS.
042500     PERFORM 300-LOAD-NEW-ITEMS.
042600     MOVE ZERO                   TO WS-UNDO-COUNT
042700                                     WS-ORDER-TOTAL-ACCUM.
042800     SET WS-ORDER-NOT-REJECTED   TO TRUE.
042900     PERFORM 400-RESTORE-ONE-OLD-ITEM
043000         VARYING WS-OLD-IDX FROM 1 BY 1
043100         UNTIL WS-OLD-IDX > WS-OLD-ITEM-COUNT
043200            OR WS-ORDER-REJECTED.
043300     IF  NOT WS-ORDER-REJECTED
043400         PERFORM 400-APPLY-ONE-NEW-ITEM
043500             VARYING WS-NEW-IDX FROM 1 BY 1
043600             UNTIL WS-NEW-IDX > WS-NEW-ITEM-COUNT
043700                OR WS-ORDER-REJECTED
043800     END-IF.
043900     IF  WS-ORDER-REJECTED
044000         PERFORM 300-UNDO-APPLIED-CHANGES
044100         PERFORM 400-WRITE-UNCHANGED-MASTER-ORDER
044200         ADD 1                   TO WS-ORDERS-REJECTED-CNT
044300     ELSE
044400         PERFORM 300-WRITE-UPDATED-ORDER
044500         ADD 1                   TO WS-ORDERS-WRITTEN-CNT
044600         ADD WS-ORDER-TOTAL-ACCUM TO WS-RUN-TOTAL-ACCUM
044700     END-IF.
044800     PERFORM 400-READ-ORDER-MASTER-IN.
044900     PERFORM 400-READ-ORDER-TRANS-IN.
045000
045100*-----------------------------------------------------------------
045200*    NO UPDATE REQUEST CAME IN FOR THIS ORDER - CARRY IT FORWARD
045300*    EXACTLY AS IT STANDS.
045400*-----------------------------------------------------------------
045500 300-CARRY-MASTER-FORWARD.
045600     ADD 1                       TO WS-ORDERS-READ-CNT.
045700     PERFORM 300-LOAD-OLD-ITEMS.
045800     PERFORM 400-WRITE-UNCHANGED-MASTER-ORDER.
045900     PERFORM 400-READ-ORDER-MASTER-IN.
046000
046100*-----------------------------------------------------------------
046200*    THE UPDATE REQUEST DOES NOT MATCH ANY ORDER ON FILE - LOG IT
046300*    TO THE ERRORS FILE AND MOVE ON.
046400*-----------------------------------------------------------------
046500 300-REJECT-ORPHAN-TRANSACTION.
046600     PERFORM 400-WRITE-ORDER-ERROR.
046700     ADD 1                       TO WS-ORDERS-REJECTED-CNT.
046800     PERFORM 400-READ-ORDER-TRANS-IN.
046900
047000*-----------------------------------------------------------------
047100*    READ THIS ORDER'S EXISTING LINE ITEMS - ORDER-ITEM-COUNT-MS
047200*    SAYS HOW MANY FOLLOW ON ORDER-ITEM-MASTER-IN.
047300*-----------------------------------------------------------------
047400 300-LOAD-OLD-ITEMS.
047500     MOVE ORDER-ITEM-COUNT-MS    TO WS-OLD-ITEM-COUNT.
047600     PERFORM 400-READ-ONE-OLD-ITEM
047700         VARYING WS-OLD-IDX FROM 1 BY 1
047800         UNTIL WS-OLD-IDX > WS-OLD-ITEM-COUNT.
047900
048000*-----------------------------------------------------------------
048100*    READ THE UPDATE REQUEST'S NEW LINE ITEMS - ORDER-ITEM-COUNT-TR
048200*    SAYS HOW MANY FOLLOW ON ORDER-ITEM-TRANS-IN.
048300*-----------------------------------------------------------------
048400 300-LOAD-NEW-ITEMS.
048500     MOVE ORDER-ITEM-COUNT-TR    TO WS-NEW-ITEM-COUNT.
048600     PERFORM 400-READ-ONE-NEW-ITEM
048700         VARYING WS-NEW-IDX FROM 1 BY 1
048800         UNTIL WS-NEW-IDX > WS-NEW-ITEM-COUNT.
048900
049000*-----------------------------------------------------------------
049100*    REVERSE EVERY INVENTORY CHANGE RECORDED FOR THIS ORDER.
049200*-----------------------------------------------------------------
049300 300-UNDO-APPLIED-CHANGES.
049400     PERFORM 400-UNDO-ONE-CHANGE
049500         VARYING WS-UNDO-IDX FROM 1 BY 1
049600         UNTIL WS-UNDO-IDX > WS-UNDO-COUNT.
049700
049800*-----------------------------------------------------------------
049900*    WRITE THE OLD ORDER HEADER AND ITS UNCHANGED LINE ITEMS
050000*    FORWARD EXACTLY AS THEY STAND ON THE MASTER.
050100*-----------------------------------------------------------------
050200 400-WRITE-UNCHANGED-MASTER-ORDER.
050300     MOVE ORDER-ID-MS                TO ORDER-ID-OUT.
050400     MOVE ORDER-STATUS-MS            TO ORDER-STATUS-OUT.
050500     MOVE ORDER-SHIPPING-ADDRESS-MS  TO ORDER-SHIPPING-ADDRESS-OUT.
050600     MOVE ORDER-PAYMENT-METHOD-MS    TO ORDER-PAYMENT-METHOD-OUT.
050700     MOVE ORDER-NOTES-MS             TO ORDER-NOTES-OUT.
050800     MOVE ORDER-TOTAL-AMOUNT-MS      TO ORDER-TOTAL-AMOUNT-OUT.
050900     MOVE ORDER-ITEM-COUNT-MS        TO ORDER-ITEM-COUNT-OUT.
051000     WRITE ORDER-RECORD-OUT.
051100     PERFORM 500-WRITE-ONE-OLD-ITEM
051200         VARYING WS-OLD-IDX FROM 1 BY 1
051300         UNTIL WS-OLD-IDX > WS-OLD-ITEM-COUNT.
051400
051500*-----------------------------------------------------------------
051600*    WRITE THE UPDATED ORDER - SAME ORDER-ID, NEW HEADER FIELDS
051700*    FROM THE UPDATE REQUEST, RECOMPUTED TOTAL, NEW LINE ITEMS.
051800*-----------------------------------------------------------------
051900 300-WRITE-UPDATED-ORDER.
052000     MOVE ORDER-ID-MS                TO ORDER-ID-OUT.
052100     MOVE ORDER-STATUS-TR            TO ORDER-STATUS-OUT.
052200     MOVE ORDER-SHIPPING-ADDRESS-TR  TO ORDER-SHIPPING-ADDRESS-OUT.
052300     MOVE ORDER-PAYMENT-METHOD-TR    TO ORDER-PAYMENT-METHOD-OUT.
052400     MOVE ORDER-NOTES-TR             TO ORDER-NOTES-OUT.
052500     MOVE WS-ORDER-TOTAL-ACCUM       TO ORDER-TOTAL-AMOUNT-OUT.
052600     MOVE WS-NEW-ITEM-COUNT          TO ORDER-ITEM-COUNT-OUT.
052700     WRITE ORDER-RECORD-OUT.
052800     PERFORM 500-WRITE-ONE-NEW-ITEM
052900         VARYING WS-NEW-IDX FROM 1 BY 1
053000         UNTIL WS-NEW-IDX > WS-NEW-ITEM-COUNT.
053100
053200*-----------------------------------------------------------------
053300*    REWRITE THE WHOLE PRODUCT MASTER FROM THE IN-MEMORY TABLE.
053400*-----------------------------------------------------------------
053500 300-REWRITE-PRODUCT-MASTER.
053600     PERFORM 400-WRITE-ONE-PRODUCT
053700         VARYING WS-PT-IDX FROM 1 BY 1
053800         UNTIL WS-PT-IDX > WS-PRODUCT-TABLE-COUNT.
053900
054000*-----------------------------------------------------------------
054100 300-CLOSE-ALL-FILES.
054200     CLOSE   ORDER-MASTER-IN
054300             ORDER-ITEM-MASTER-IN
054400             ORDER-TRANS-IN
054500             ORDER-ITEM-TRANS-IN
054600             PRODUCT-MASTER-IN
054700             PRODUCT-MASTER-OUT
054800             ORDER-FILE-OUT
054900             ORDER-ITEM-FILE-OUT
055000             ORDER-ERRORS-OUT.
055100
055200*-----------------------------------------------------------------
055300 300-DISPLAY-RUN-SUMMARY.
055400     DISPLAY "ORDER-UPDATE RUN SUMMARY FOR "
055500             WS-CD-YYYY "/" WS-CD-MM "/" WS-CD-DD.
055600     DISPLAY "  ORDERS READ.......: " WS-ORDERS-READ-CNT.
055700     DISPLAY "  ORDERS UPDATED....: " WS-ORDERS-WRITTEN-CNT.
055800     DISPLAY "  ORDERS REJECTED...: " WS-ORDERS-REJECTED-CNT.
055900     DISPLAY "  CONTROL TOTAL.....: " WS-RUN-TOTAL-ACCUM.
056000     DISPLAY "ORDER-UPDATE COMPLETED!!!".
056100
056200******************************************************************
056300 400-READ-PRODUCT-MASTER-IN.
056400     READ PRODUCT-MASTER-IN
056500             AT END      SET PRODUCT-EOF TO TRUE.
056600
056700*-----------------------------------------------------------------
056800 400-STORE-PRODUCT-TABLE-ENTRY.
056900     MOVE PRODUCT-RECORD-IN      TO PRODUCT-TABLE-ENTRY (WS-PT-IDX).
057000     ADD 1                       TO WS-PRODUCT-TABLE-COUNT.
057100     PERFORM 400-READ-PRODUCT-MASTER-IN.
057200
057300*-----------------------------------------------------------------
057400 400-READ-ORDER-MASTER-IN.
057500     READ ORDER-MASTER-IN
057600             AT END      SET MASTER-EOF TO TRUE
057700                         MOVE HIGH-VALUES TO ORDER-ID-MS.
057800
057900*-----------------------------------------------------------------
058000 400-READ-ORDER-TRANS-IN.
058100     READ ORDER-TRANS-IN
058200             AT END      SET TRANS-EOF TO TRUE
058300                         MOVE HIGH-VALUES TO ORDER-ID-TR.
058400
058500*-----------------------------------------------------------------
058600 400-READ-ONE-OLD-ITEM.
058700     READ ORDER-ITEM-MASTER-IN
058800             AT END      CONTINUE.
058900     MOVE ORDER-ITEM-RECORD-MS   TO OLD-ITEM-TABLE-ENTRY (WS-OLD-IDX).
059000
059100*-----------------------------------------------------------------
059200 400-READ-ONE-NEW-ITEM.
059300     READ ORDER-ITEM-TRANS-IN
059400             AT END      CONTINUE.
059500     MOVE ORDER-ITEM-RECORD-TR   TO NEW-ITEM-TABLE-ENTRY (WS-NEW-IDX).
059600
059700*-----------------------------------------------------------------
059800*    RESTORE ONE OLD LINE'S QUANTITY TO THE PRODUCT TABLE AND
059900*    RECORD THE CHANGE ON THE UNDO LIST.  NOT GATED BY ANY STOCK
060000*    CHECK - ONLY A MISSING PRODUCT REJECTS THIS STEP.
060100*-----------------------------------------------------------------
060200 400-RESTORE-ONE-OLD-ITEM.
060300     PERFORM 500-LOOKUP-OLD-PRODUCT-BY-ID.
060400     IF  WS-PRODUCT-NOT-FOUND
060500         SET WS-ORDER-REJECTED   TO TRUE
060600     ELSE
060700         ADD ITEM-QUANTITY (WS-OLD-IDX)
060800             TO PRODUCT-INVENTORY-COUNT (WS-PT-FOUND-SUBSCRIPT)
060900         PERFORM 500-RECORD-CHANGE-FOR-UNDO
061000     END-IF.
061100
061200*-----------------------------------------------------------------
061300*    APPLY ONE NEW LINE: LOOK UP, CHECK STOCK, DECREMENT, PRICE
061400*    AND ACCUMULATE.  STOPS THE DRIVING PERFORM AS SOON AS IT
061500*    REJECTS.
061600*-----------------------------------------------------------------
061700 400-APPLY-ONE-NEW-ITEM.
061800     PERFORM 500-LOOKUP-NEW-PRODUCT-BY-ID.
061900     IF  WS-PRODUCT-NOT-FOUND
062000         SET WS-ORDER-REJECTED       TO TRUE
062100     ELSE
062200         PERFORM 500-CHECK-STOCK-AVAILABLE
062300         IF  NOT WS-ORDER-REJECTED
062400             SUBTRACT ITEM-QUANTITY (WS-NEW-IDX)
062500                 FROM PRODUCT-INVENTORY-COUNT (WS-PT-FOUND-SUBSCRIPT)
062600             MOVE ITEM-QUANTITY (WS-NEW-IDX) TO WS-NEGATIVE-QTY
062700             MULTIPLY -1 BY WS-NEGATIVE-QTY
062800             PERFORM 500-RECORD-NEGATIVE-FOR-UNDO
062900             PERFORM 500-PRICE-AND-ACCUMULATE-ITEM
063000         END-IF
063100     END-IF.
063200
063300*-----------------------------------------------------------------
063400 400-UNDO-ONE-CHANGE.
063500     SUBTRACT UNDO-DELTA (WS-UNDO-IDX)
063600         FROM PRODUCT-INVENTORY-COUNT
063700             (UNDO-PT-SUBSCRIPT (WS-UNDO-IDX)).
063800
063900*-----------------------------------------------------------------
064000 500-WRITE-ONE-OLD-ITEM.
064100     WRITE ORDER-ITEM-RECORD-OUT FROM
064200         OLD-ITEM-TABLE-ENTRY (WS-OLD-IDX).
064300
064400*-----------------------------------------------------------------
064500 500-WRITE-ONE-NEW-ITEM.
064600     WRITE ORDER-ITEM-RECORD-OUT FROM
064700         NEW-ITEM-TABLE-ENTRY (WS-NEW-IDX).
064800
064900*-----------------------------------------------------------------
065000 400-WRITE-ONE-PRODUCT.
065100     WRITE PRODUCT-RECORD-OUT FROM
065200         PRODUCT-TABLE-ENTRY (WS-PT-IDX).
065300
065400*-----------------------------------------------------------------
065500 400-WRITE-ORDER-ERROR.
065600     MOVE ORDER-ID-TR            TO ORDER-ID-ERR.
065700     MOVE "UPDATE REQUEST HAS NO MATCHING MASTER ORDER"
065800                                 TO ERROR-REASON-ERR.
065900     WRITE ORDER-ERRORS-RECORD.
066000
066100******************************************************************
066200 500-LOOKUP-OLD-PRODUCT-BY-ID.
066300     SET WS-PRODUCT-NOT-FOUND    TO TRUE.
066400     SET WS-PT-IDX               TO 1.
066500     SEARCH PRODUCT-TABLE-ENTRY
066600         AT END      SET WS-PRODUCT-NOT-FOUND TO TRUE
066700         WHEN PRODUCT-ID (WS-PT-IDX) =
066800              ITEM-PRODUCT-ID (WS-OLD-IDX)
066900                     SET WS-PRODUCT-FOUND TO TRUE
067000                     SET WS-PT-FOUND-SUBSCRIPT FROM WS-PT-IDX.
067100
067200*-----------------------------------------------------------------
067300 500-LOOKUP-NEW-PRODUCT-BY-ID.
067400     SET WS-PRODUCT-NOT-FOUND    TO TRUE.
067500     SET WS-PT-IDX               TO 1.
067600     SEARCH PRODUCT-TABLE-ENTRY
067700         AT END      SET WS-PRODUCT-NOT-FOUND TO TRUE
067800         WHEN PRODUCT-ID (WS-PT-IDX) =
067900              ITEM-PRODUCT-ID (WS-NEW-IDX)
068000                     SET WS-PRODUCT-FOUND TO TRUE
068100                     SET WS-PT-FOUND-SUBSCRIPT FROM WS-PT-IDX.
068200
068300*-----------------------------------------------------------------
068400 500-CHECK-STOCK-AVAILABLE.
068500     IF  PRODUCT-INVENTORY-COUNT (WS-PT-FOUND-SUBSCRIPT)
068600             < ITEM-QUANTITY (WS-NEW-IDX)
068700         SET WS-ORDER-REJECTED   TO TRUE.
068800
068900*-----------------------------------------------------------------
069000 500-RECORD-CHANGE-FOR-UNDO.
069100     ADD 1                       TO WS-UNDO-COUNT.
069200     MOVE WS-PT-FOUND-SUBSCRIPT  TO UNDO-PT-SUBSCRIPT
069300                                         (WS-UNDO-COUNT).
069400     MOVE ITEM-QUANTITY (WS-OLD-IDX) TO UNDO-DELTA
069500                                         (WS-UNDO-COUNT).
069600
069700*-----------------------------------------------------------------
069800 500-RECORD-NEGATIVE-FOR-UNDO.
069900     ADD 1                       TO WS-UNDO-COUNT.
070000     MOVE WS-PT-FOUND-SUBSCRIPT  TO UNDO-PT-SUBSCRIPT
070100                                         (WS-UNDO-COUNT).
070200     MOVE WS-NEGATIVE-QTY        TO UNDO-DELTA
070300                                         (WS-UNDO-COUNT).
070400
070500*-----------------------------------------------------------------
070600*    COPY THE UNIT PRICE ONTO THE LINE, CALL COMPUTE-SUBTOTAL FOR
070700*    THE LINE SUBTOTAL, AND ADD IT TO THE ORDER TOTAL.
070800*-----------------------------------------------------------------
070900 500-PRICE-AND-ACCUMULATE-ITEM.
071000     MOVE PRODUCT-PRICE (WS-PT-FOUND-SUBSCRIPT)
071100         TO ITEM-UNIT-PRICE (WS-NEW-IDX).
071200     MOVE ITEM-QUANTITY (WS-NEW-IDX)   TO LS-QUANTITY.
071300     MOVE ITEM-UNIT-PRICE (WS-NEW-IDX) TO LS-UNIT-PRICE.
071400     CALL "COMPUTE-SUBTOTAL" USING LS-SUBTOTAL-PARAMETERS.
071500     MOVE LS-SUBTOTAL TO ITEM-SUBTOTAL (WS-NEW-IDX).
071600     ADD LS-SUBTOTAL  TO WS-ORDER-TOTAL-ACCUM.
