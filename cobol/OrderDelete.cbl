000100******************************************************************
000200* PROGRAM      : ORDER-DELETE                                   OD
000300* DESCRIPTION  : CANCELS ORDERS NAMED ON THE DELETE-REQUEST FILE. OD
000400*                FOR EACH CANCELLED ORDER, RELEASES THE STOCK      OD
000500*                COMMITTED BY EVERY ONE OF ITS LINE ITEMS BACK TO  OD
000600*                THE PRODUCT MASTER, THEN DROPS THE ORDER FROM THE OD
000700*                ORDER FILE GOING FORWARD.  AN ORDER NOT ON THE    OD
000800*                DELETE-REQUEST FILE IS CARRIED FORWARD UNCHANGED. OD
000900*                BOTH INPUT FILES MUST ARRIVE PRE-SORTED ASCENDING OD
001000*                ON ORDER-ID.                                      OD
001100******************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 ORDER-DELETE.
001500 AUTHOR.                     NADIA CHUBAREV.
001600 INSTALLATION.               ORDER PROCESSING - BATCH PRICING.
001700 DATE-WRITTEN.               05/16/89.
001800 DATE-COMPILED.
001900 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002000*
002100*    CHANGE LOG
002200*    -----------------------------------------------------
002300*    05/16/89  NKC  ORIGINAL PROGRAM, BUILT ON THE SAME BALANCE-
002400*                   LINE MERGE AS ORDER-UPDATE SO CANCELLATION
002500*                   REQUESTS ARE MATCHED AGAINST THE ORDER MASTER
002600*                   ON ORDER-ID. REQ #89-0094.
002700*    03/02/00  EJS  Y2K REVIEW OF WS-CURRENT-DATE AND THE RUN
002800*                   SUMMARY BANNER - WINDOWED DATE EXPANDED TO
002900*                   4-DIGIT YEAR. AUDIT #00-0041.
003000*    11/02/01  BSK  A MISSING PRODUCT DURING RESTORATION NOW LOGS
003100*                   TO THE ERRORS FILE INSTEAD OF ABENDING THE
003200*                   RUN - THE ORDER WAS STILL DELETED AND THE
003300*                   LINE'S OWN STOCK RESTORATION WAS STILL
003400*                   SKIPPED. TICKET #01-0587.
003500*    05/19/04  KD   PRODUCT MASTER IS NOW LOADED INTO A WORKING-
003600*                   STORAGE TABLE AND SEARCHED INSTEAD OF READ
003700*                   RANDOM - ISAM IS NOT AVAILABLE ON THE TARGET
003800*                   BOX FOR THIS JOB. TICKET #04-0922.
003900*    02/11/09  DLP  RAISED PRODUCT-TABLE-MAX TO 3000 AND THE
004000*                   ORDER-ITEM-TABLE-MAX TO 500 FOR THE SPRING
004100*                   CATALOG EXPANSION. TICKET #09-0077.
004150*    02/14/11  RTM  A MISSING PRODUCT DURING RESTORATION NOW
004160*                   REJECTS THE WHOLE DELETE - ANY RESTORATION
004170*                   ALREADY POSTED FOR THE ORDER IS BACKED OUT
004180*                   AND THE ORDER IS CARRIED FORWARD UNCHANGED,
004190*                   THE SAME WAY ORDER-UPDATE HANDLES ITS OWN
004195*                   RESTORATION PASS. NO ORDER MAY DROP FROM THE
004196*                   FILE WITH SOME OF ITS STOCK NEVER RELEASED.
004197*                   TICKET #11-0266.
004200******************************************************************
004300 ENVIRONMENT                 DIVISION.
004400*-----------------------------------------------------------------
004500 CONFIGURATION               SECTION.
004600 SOURCE-COMPUTER.            WHATEVER-PC.
004700 OBJECT-COMPUTER.            WHATEVER-PC.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*-----------------------------------------------------------------
005100 INPUT-OUTPUT                SECTION.
005200 FILE-CONTROL.
005300     SELECT  ORDER-MASTER-IN
005400             ASSIGN TO "ORDHDRI"
005500             ORGANIZATION IS LINE SEQUENTIAL
005600             FILE STATUS IS ORDER-MASTER-IN-STAT.
005700
005800     SELECT  ORDER-ITEM-MASTER-IN
005900             ASSIGN TO "ORDITMI"
006000             ORGANIZATION IS LINE SEQUENTIAL
006100             FILE STATUS IS ORDER-ITEM-MASTER-IN-STAT.
006200
006300     SELECT  DELETE-REQUEST-IN
006400             ASSIGN TO "ORDDELI"
006500             ORGANIZATION IS LINE SEQUENTIAL
006600             FILE STATUS IS DELETE-REQUEST-IN-STAT.
006700
006800     SELECT  PRODUCT-MASTER-IN
006900             ASSIGN TO "PRODMSTI"
007000             ORGANIZATION IS LINE SEQUENTIAL
007100             FILE STATUS IS PRODUCT-MASTER-IN-STAT.
007200
007300     SELECT  PRODUCT-MASTER-OUT
007400             ASSIGN TO "PRODMSTO"
007500             ORGANIZATION IS LINE SEQUENTIAL
007600             FILE STATUS IS PRODUCT-MASTER-OUT-STAT.
007700
007800     SELECT  ORDER-FILE-OUT
007900             ASSIGN TO "ORDHDRO"
008000             ORGANIZATION IS LINE SEQUENTIAL
008100             FILE STATUS IS ORDER-FILE-OUT-STAT.
008200
008300     SELECT  ORDER-ITEM-FILE-OUT
008400             ASSIGN TO "ORDITMO"
008500             ORGANIZATION IS LINE SEQUENTIAL
008600             FILE STATUS IS ORDER-ITEM-FILE-OUT-STAT.
008700
008800     SELECT  ORDER-ERRORS-OUT
008900             ASSIGN TO "ORDERRS"
009000             ORGANIZATION IS LINE SEQUENTIAL
009100             FILE STATUS IS ORDER-ERRORS-OUT-STAT.
009200
009300******************************************************************
009400 DATA                        DIVISION.
009500*-----------------------------------------------------------------
009600 FILE                        SECTION.
009700 FD  ORDER-MASTER-IN
009800     RECORD CONTAINS 429 CHARACTERS
009900     DATA RECORD IS ORDER-RECORD-MS.
010000 01  ORDER-RECORD-MS.
010100     05  ORDER-ID-MS                 PIC X(36).
010200     05  ORDER-STATUS-MS             PIC X(20).
010300     05  ORDER-SHIPPING-ADDRESS-MS   PIC X(120).
010400     05  ORDER-PAYMENT-METHOD-MS     PIC X(30).
010500     05  ORDER-NOTES-MS              PIC X(200).
010600     05  ORDER-TOTAL-AMOUNT-MS       PIC S9(9)V99.
010700     05  ORDER-ITEM-COUNT-MS         PIC 9(04).
010800     05  FILLER                      PIC X(08).
010900
011000 FD  ORDER-ITEM-MASTER-IN
011100     RECORD CONTAINS 167 CHARACTERS
011200     DATA RECORD IS ORDER-ITEM-RECORD-MS.
011300 01  ORDER-ITEM-RECORD-MS.
011400     05  ITEM-ORDER-ID-MS            PIC X(36).
011500     05  ITEM-PRODUCT-ID-MS          PIC X(36).
011600     05  ITEM-PRODUCT-NAME-MS        PIC X(60).
011700     05  ITEM-QUANTITY-MS            PIC S9(7).
011800     05  ITEM-UNIT-PRICE-MS          PIC S9(7)V99.
011900     05  ITEM-SUBTOTAL-MS            PIC S9(9)V99.
012000     05  FILLER                      PIC X(08).
012100
012200 FD  DELETE-REQUEST-IN
012300     RECORD CONTAINS 44 CHARACTERS
012400     DATA RECORD IS DELETE-REQUEST-RECORD.
012500 01  DELETE-REQUEST-RECORD.
012600     05  ORDER-ID-DL                 PIC X(36).
012650     05  FILLER                      PIC X(08).
012700
012800 FD  PRODUCT-MASTER-IN
012900     RECORD CONTAINS 360 CHARACTERS
013000     DATA RECORD IS PRODUCT-RECORD-IN.
013100 01  PRODUCT-RECORD-IN.
013200     05  PRODUCT-ID-IN               PIC X(36).
013300     05  PRODUCT-NAME-IN             PIC X(60).
013400     05  PRODUCT-DESCRIPTION-IN      PIC X(200).
013500     05  PRODUCT-PRICE-IN            PIC S9(7)V99.
013600     05  PRODUCT-INVENTORY-COUNT-IN  PIC S9(7).
013700     05  PRODUCT-CATEGORY-IN         PIC X(40).
013800     05  FILLER                      PIC X(08).
013900
014000 FD  PRODUCT-MASTER-OUT
014100     RECORD CONTAINS 360 CHARACTERS
014200     DATA RECORD IS PRODUCT-RECORD-OUT.
014300 01  PRODUCT-RECORD-OUT.
014400     05  PRODUCT-ID-OUT               PIC X(36).
014500     05  PRODUCT-NAME-OUT             PIC X(60).
014600     05  PRODUCT-DESCRIPTION-OUT      PIC X(200).
014700     05  PRODUCT-PRICE-OUT            PIC S9(7)V99.
014800     05  PRODUCT-INVENTORY-COUNT-OUT  PIC S9(7).
014900     05  PRODUCT-CATEGORY-OUT         PIC X(40).
015000     05  FILLER                       PIC X(08).
015100
015200 FD  ORDER-FILE-OUT
015300     RECORD CONTAINS 429 CHARACTERS
015400     DATA RECORD IS ORDER-RECORD-OUT.
015500 01  ORDER-RECORD-OUT.
015600     05  ORDER-ID-OUT                PIC X(36).
015700     05  ORDER-STATUS-OUT            PIC X(20).
015800     05  ORDER-SHIPPING-ADDRESS-OUT  PIC X(120).
015900     05  ORDER-PAYMENT-METHOD-OUT    PIC X(30).
016000     05  ORDER-NOTES-OUT             PIC X(200).
016100     05  ORDER-TOTAL-AMOUNT-OUT      PIC S9(9)V99.
016200     05  ORDER-ITEM-COUNT-OUT        PIC 9(04).
016300     05  FILLER                      PIC X(08).
016400
016500 FD  ORDER-ITEM-FILE-OUT
016600     RECORD CONTAINS 167 CHARACTERS
016700     DATA RECORD IS ORDER-ITEM-RECORD-OUT.
016800 01  ORDER-ITEM-RECORD-OUT.
016900     05  ITEM-ORDER-ID-OUT           PIC X(36).
017000     05  ITEM-PRODUCT-ID-OUT         PIC X(36).
017100     05  ITEM-PRODUCT-NAME-OUT       PIC X(60).
017200     05  ITEM-QUANTITY-OUT           PIC S9(7).
017300     05  ITEM-UNIT-PRICE-OUT         PIC S9(7)V99.
017400     05  ITEM-SUBTOTAL-OUT           PIC S9(9)V99.
017500     05  FILLER                      PIC X(08).
017600
017700 FD  ORDER-ERRORS-OUT
017800     RECORD CONTAINS 80 CHARACTERS
017900     DATA RECORD IS ORDER-ERRORS-RECORD.
018000 01  ORDER-ERRORS-RECORD.
018100     05  ORDER-ID-ERR                PIC X(36).
018200     05  ERROR-REASON-ERR            PIC X(40).
018300     05  FILLER                      PIC X(04).
018400
018500*-----------------------------------------------------------------
018600 WORKING-STORAGE             SECTION.
018700*-----------------------------------------------------------------
018800*    SWITCHES ARE KEPT AS ONE GROUP SO THE WHOLE SET CAN BE
018900*    RESET WITH ONE MOVE AT THE START OF EACH RUN - SEE
019000*    300-INITIALIZE-SWITCHES-AND-COUNTERS.
019100 01  SWITCHES-AND-COUNTERS.
019200     05  MASTER-EOF-SW               PIC X(01).
019300         88  MASTER-EOF                       VALUE "Y".
019400     05  DELETE-REQUEST-EOF-SW       PIC X(01).
019500         88  DELETE-REQUEST-EOF                VALUE "Y".
019600     05  PRODUCT-EOF-SW              PIC X(01).
019700         88  PRODUCT-EOF                      VALUE "Y".
019710     05  WS-ORDER-REJECTED-SW        PIC X(01).
019720         88  WS-ORDER-REJECTED                VALUE "Y".
019730         88  WS-ORDER-NOT-REJECTED              VALUE "N".
019800     05  WS-PRODUCT-FOUND-SW         PIC X(01).
019900         88  WS-PRODUCT-FOUND                 VALUE "Y".
020000         88  WS-PRODUCT-NOT-FOUND              VALUE "N".
020100     05  FILLER                      PIC X(03).
020200 01  WS-ALL-SWITCHES REDEFINES SWITCHES-AND-COUNTERS
020300                             PIC X(08).
020400*
020500 01  WS-RUN-COUNTERS.
020600     05  WS-ORDERS-READ-CNT          PIC S9(5) COMP VALUE ZERO.
020700     05  WS-ORDERS-DELETED-CNT       PIC S9(5) COMP VALUE ZERO.
020800     05  WS-ORDERS-CARRIED-CNT       PIC S9(5) COMP VALUE ZERO.
020850     05  WS-ORDERS-REJECTED-CNT      PIC S9(5) COMP VALUE ZERO.
020900     05  FILLER                      PIC X(02).
021000*
021100 77  WS-RUN-TOTAL-ACCUM              PIC S9(9)V99 VALUE ZERO.
021200*
021300*    03/02/00  EJS  RUN-DATE AREA FOR THE END-OF-JOB BANNER.
021400 01  WS-CURRENT-DATE                 PIC 9(08) VALUE ZERO.
021500 01  WS-CURRENT-DATE-BROKEN REDEFINES WS-CURRENT-DATE.
021600     05  WS-CD-YYYY                  PIC 9(04).
021700     05  WS-CD-MM                    PIC 9(02).
021800     05  WS-CD-DD                    PIC 9(02).
021900*
022000*    02/11/09  DLP  FILE STATUS CODES KEPT TOGETHER SO THE WHOLE
022100*                   GROUP CAN BE DUMPED AT ONCE IF THE JOB ABENDS.
022200 01  FILE-STATUS-CODES.
022300     05  ORDER-MASTER-IN-STAT        PIC X(02).
022400     05  ORDER-ITEM-MASTER-IN-STAT   PIC X(02).
022500     05  DELETE-REQUEST-IN-STAT      PIC X(02).
022600     05  PRODUCT-MASTER-IN-STAT      PIC X(02).
022700     05  PRODUCT-MASTER-OUT-STAT     PIC X(02).
022800     05  ORDER-FILE-OUT-STAT         PIC X(02).
022900     05  ORDER-ITEM-FILE-OUT-STAT    PIC X(02).
023000     05  ORDER-ERRORS-OUT-STAT       PIC X(02).
023050     05  FILLER                      PIC X(02).
023100 01  WS-FILE-STATUS-COMBINED REDEFINES FILE-STATUS-CODES
023200                             PIC X(18).
023300*
023400*    05/19/04  KD   PRODUCT CATALOG LOADED INTO A TABLE SINCE
023500*                   ISAM RANDOM READ IS NOT AVAILABLE FOR THIS
023600*                   JOB - SEE 300-LOAD-PRODUCT-TABLE.
023700 01  PRODUCT-TABLE-CONTROL.
023800     05  WS-PRODUCT-TABLE-COUNT      PIC S9(4) COMP VALUE ZERO.
023900     05  WS-PRODUCT-TABLE-MAX        PIC S9(4) COMP VALUE 3000.
024000     05  WS-PT-FOUND-SUBSCRIPT       PIC S9(4) COMP VALUE ZERO.
024100     05  FILLER                      PIC X(02).
024200 01  PRODUCT-TABLE.
024300     05  PRODUCT-TABLE-ENTRY OCCURS 1 TO 3000 TIMES
024400             DEPENDING ON WS-PRODUCT-TABLE-COUNT
024500             INDEXED BY WS-PT-IDX.
024600         COPY "Copybooks/ProductRecord.cpy".
024700*
024800*    08/16/99  NKC  THE CANCELLED ORDER'S LINE ITEMS, HELD LONG
024900*                   ENOUGH TO RUN THE RESTORATION PASS AGAINST
025000*                   THEM.
025100 01  ORDER-ITEM-TABLE-CONTROL.
025200     05  WS-ORDER-ITEM-TABLE-COUNT   PIC S9(4) COMP VALUE ZERO.
025300     05  WS-ORDER-ITEM-TABLE-MAX     PIC S9(4) COMP VALUE 500.
025400     05  FILLER                      PIC X(02).
025500 01  ORDER-ITEM-TABLE.
025600     05  ORDER-ITEM-TABLE-ENTRY OCCURS 1 TO 500 TIMES
025700             DEPENDING ON WS-ORDER-ITEM-TABLE-COUNT
025800             INDEXED BY WS-OI-IDX.
025900         COPY "Copybooks/OrderItemRecord.cpy".
025910*
025920*    UNDO LIST FOR EVERY RESTORATION ALREADY POSTED TO
025930*    PRODUCT-TABLE WHILE WORKING ONE CANCELLED ORDER - IF A LATER
025940*    LINE'S PRODUCT CANNOT BE FOUND, EVERY ENTRY ON THIS LIST IS
025950*    REVERSED SO THE ORDER COMES OUT UNTOUCHED AND STAYS ON FILE.
025960 01  UNDO-TABLE-CONTROL.
025970     05  WS-UNDO-COUNT               PIC S9(4) COMP VALUE ZERO.
025980     05  FILLER                      PIC X(02).
025990 01  UNDO-TABLE.
026000     05  UNDO-ENTRY OCCURS 1 TO 500 TIMES
026010             DEPENDING ON WS-UNDO-COUNT
026020             INDEXED BY WS-UNDO-IDX.
026030         10  UNDO-PT-SUBSCRIPT       PIC S9(4) COMP.
026040         10  UNDO-QUANTITY           PIC S9(7) COMP.
026050         10  FILLER                  PIC X(02).
026100******************************************************************
026200 PROCEDURE                   DIVISION.
026210*-----------------------------------------------------------------
026300*    MAIN PROCEDURE
026400*-----------------------------------------------------------------
026500 100-DELETE-ORDERS.
026600     PERFORM 200-INITIATE-ORDER-DELETE.
026700     PERFORM 200-PROCEED-ORDER-DELETE
026800                             UNTIL MASTER-EOF AND DELETE-REQUEST-EOF.
026900     PERFORM 200-TERMINATE-ORDER-DELETE.
027000
027100     STOP RUN.
027200
027300******************************************************************
027400*    OPEN ALL FILES, RESET SWITCHES/COUNTERS, LOAD THE PRODUCT
027500*    TABLE, AND READ THE FIRST MASTER ORDER AND DELETE REQUEST.
027600*-----------------------------------------------------------------
027700 200-INITIATE-ORDER-DELETE.
027800     PERFORM 300-OPEN-ALL-FILES.
027900     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
028000     PERFORM 300-LOAD-PRODUCT-TABLE.
028100     PERFORM 400-READ-ORDER-MASTER-IN.
028200     PERFORM 400-READ-DELETE-REQUEST-IN.
028300
028400*-----------------------------------------------------------------
028500*    BALANCE-LINE MERGE OF THE DELETE-REQUEST FILE AGAINST THE
028600*    ORDER MASTER, KEYED ON ORDER-ID.  BOTH FILES ARE SENTINELLED
028700*    TO HIGH-VALUES AT EOF SO THE MERGE DRAINS CLEANLY.
028800*-----------------------------------------------------------------
028900 200-PROCEED-ORDER-DELETE.
029000     EVALUATE TRUE
029100         WHEN ORDER-ID-DL = ORDER-ID-MS
029200             PERFORM 300-PROCESS-MATCHED-DELETE
029300         WHEN ORDER-ID-DL > ORDER-ID-MS
029400             PERFORM 300-CARRY-MASTER-FORWARD
029500         WHEN OTHER
029600             PERFORM 300-REJECT-ORPHAN-REQUEST
029700     END-EVALUATE.
029800
029900*-----------------------------------------------------------------
030000 200-TERMINATE-ORDER-DELETE.
030100     PERFORM 300-REWRITE-PRODUCT-MASTER.
030200     PERFORM 300-CLOSE-ALL-FILES.
030300     PERFORM 300-DISPLAY-RUN-SUMMARY.
030400
030500******************************************************************
030600 300-OPEN-ALL-FILES.
030700     OPEN    INPUT   ORDER-MASTER-IN
030800             INPUT   ORDER-ITEM-MASTER-IN
030900             INPUT   DELETE-REQUEST-IN
031000             INPUT   PRODUCT-MASTER-IN
031100             OUTPUT  PRODUCT-MASTER-OUT
031200             OUTPUT  ORDER-FILE-OUT
031300             OUTPUT  ORDER-ITEM-FILE-OUT
031400             OUTPUT  ORDER-ERRORS-OUT.
031500
031600*-----------------------------------------------------------------
031700 300-INITIALIZE-SWITCHES-AND-COUNTERS.
031800     MOVE SPACES                 TO WS-ALL-SWITCHES.
031900     MOVE ZERO                   TO WS-ORDERS-READ-CNT
032000                                     WS-ORDERS-DELETED-CNT
032100                                     WS-ORDERS-CARRIED-CNT
032150                                     WS-ORDERS-REJECTED-CNT
032200                                     WS-RUN-TOTAL-ACCUM
032300                                     WS-PRODUCT-TABLE-COUNT.
032400     ACCEPT WS-CURRENT-DATE          FROM DATE YYYYMMDD.
032500
032600*-----------------------------------------------------------------
032700*    LOAD THE WHOLE PRODUCT MASTER INTO PRODUCT-TABLE SO EACH
032800*    LINE ITEM CAN BE SEARCHED AND RESTORED IN MEMORY.
032900*-----------------------------------------------------------------
033000 300-LOAD-PRODUCT-TABLE.
033100     PERFORM 400-READ-PRODUCT-MASTER-IN.
033200     PERFORM 400-STORE-PRODUCT-TABLE-ENTRY
033300         VARYING WS-PT-IDX FROM 1 BY 1
033400         UNTIL PRODUCT-EOF
033500            OR WS-PT-IDX > WS-PRODUCT-TABLE-MAX.
033600
033700*-----------------------------------------------------------------
033800*    THIS ORDER IS NAMED ON THE DELETE-REQUEST FILE - RESTORE
033900*    STOCK FOR EVERY LINE ITEM, THEN DROP THE ORDER (NO RECORD IS
034000*    WRITTEN TO ORDER-FILE-OUT FOR IT).  IF ANY LINE'S PRODUCT
034010*    CANNOT BE FOUND, BACK OUT WHATEVER RESTORATION ALREADY RAN
034020*    AND CARRY THE ORDER FORWARD UNCHANGED INSTEAD OF DELETING IT.
034030*    02/14/11  RTM  SEE CHANGE LOG. TICKET #11-0266.
034100*-----------------------------------------------------------------
034200 300-PROCESS-MATCHED-DELETE.
034300     ADD 1                       TO WS-ORDERS-READ-CNT.
034400     PERFORM 300-LOAD-ORDER-ITEMS.
034410     MOVE ZERO                   TO WS-UNDO-COUNT.
034420     SET WS-ORDER-NOT-REJECTED   TO TRUE.
034500     PERFORM 400-RESTORE-ONE-ITEM
034600         VARYING WS-OI-IDX FROM 1 BY 1
034610         UNTIL WS-OI-IDX > WS-ORDER-ITEM-TABLE-COUNT
034620            OR WS-ORDER-REJECTED.
034630     IF  WS-ORDER-REJECTED
034640         PERFORM 300-UNDO-APPLIED-CHANGES
034650         PERFORM 400-WRITE-UNCHANGED-MASTER-ORDER
034660         ADD 1                   TO WS-ORDERS-REJECTED-CNT
034670     ELSE
034800         ADD 1                   TO WS-ORDERS-DELETED-CNT
034900         ADD ORDER-TOTAL-AMOUNT-MS TO WS-RUN-TOTAL-ACCUM
034910     END-IF.
035000     PERFORM 400-READ-ORDER-MASTER-IN.
035100     PERFORM 400-READ-DELETE-REQUEST-IN.
035110
035120*-----------------------------------------------------------------
035130*    REVERSE EVERY RESTORATION RECORDED FOR THIS ORDER.
035140*-----------------------------------------------------------------
035150 300-UNDO-APPLIED-CHANGES.
035160     PERFORM 400-UNDO-ONE-CHANGE
035170         VARYING WS-UNDO-IDX FROM 1 BY 1
035180         UNTIL WS-UNDO-IDX > WS-UNDO-COUNT.
035200
035300*-----------------------------------------------------------------
035400*    NO DELETE REQUEST CAME IN FOR THIS ORDER - CARRY IT FORWARD
035500*    EXACTLY AS IT STANDS.
035600*-----------------------------------------------------------------
035700 300-CARRY-MASTER-FORWARD.
035800     ADD 1                       TO WS-ORDERS-READ-CNT.
035900     PERFORM 300-LOAD-ORDER-ITEMS.
036000     PERFORM 400-WRITE-UNCHANGED-MASTER-ORDER.
036100     ADD 1                       TO WS-ORDERS-CARRIED-CNT.
036200     PERFORM 400-READ-ORDER-MASTER-IN.
036300
036400*-----------------------------------------------------------------
036500*    THE DELETE REQUEST DOES NOT MATCH ANY ORDER ON FILE - LOG IT
036600*    TO THE ERRORS FILE AND MOVE ON.
036700*-----------------------------------------------------------------
036800 300-REJECT-ORPHAN-REQUEST.
036900     PERFORM 400-WRITE-ORDER-ERROR.
037000     PERFORM 400-READ-DELETE-REQUEST-IN.
037100
037200*-----------------------------------------------------------------
037300*    READ THIS ORDER'S LINE ITEMS - ORDER-ITEM-COUNT-MS SAYS HOW
037400*    MANY FOLLOW ON ORDER-ITEM-MASTER-IN.
037500*-----------------------------------------------------------------
037600 300-LOAD-ORDER-ITEMS.
037700     MOVE ORDER-ITEM-COUNT-MS    TO WS-ORDER-ITEM-TABLE-COUNT.
037800     PERFORM 400-READ-ONE-ITEM
037900         VARYING WS-OI-IDX FROM 1 BY 1
038000         UNTIL WS-OI-IDX > WS-ORDER-ITEM-TABLE-COUNT.
038100
038200*-----------------------------------------------------------------
038300*    REWRITE THE WHOLE PRODUCT MASTER FROM THE IN-MEMORY TABLE.
038400*-----------------------------------------------------------------
038500 300-REWRITE-PRODUCT-MASTER.
038600     PERFORM 400-WRITE-ONE-PRODUCT
038700         VARYING WS-PT-IDX FROM 1 BY 1
038800         UNTIL WS-PT-IDX > WS-PRODUCT-TABLE-COUNT.
038900
039000*-----------------------------------------------------------------
039100 300-CLOSE-ALL-FILES.
039200     CLOSE   ORDER-MASTER-IN
039300             ORDER-ITEM-MASTER-IN
039400             DELETE-REQUEST-IN
039500             PRODUCT-MASTER-IN
039600             PRODUCT-MASTER-OUT
039700             ORDER-FILE-OUT
039800             ORDER-ITEM-FILE-OUT
039900             ORDER-ERRORS-OUT.
040000
040100*-----------------------------------------------------------------
040200 300-DISPLAY-RUN-SUMMARY.
040300     DISPLAY "ORDER-DELETE RUN SUMMARY FOR "
040400             WS-CD-YYYY "/" WS-CD-MM "/" WS-CD-DD.
040500     DISPLAY "  ORDERS READ.......: " WS-ORDERS-READ-CNT.
040600     DISPLAY "  ORDERS DELETED....: " WS-ORDERS-DELETED-CNT.
040650     DISPLAY "  ORDERS CARRIED....: " WS-ORDERS-CARRIED-CNT.
040670     DISPLAY "  ORDERS REJECTED...: " WS-ORDERS-REJECTED-CNT.
040800     DISPLAY "  CONTROL TOTAL.....: " WS-RUN-TOTAL-ACCUM.
040900     DISPLAY "ORDER-DELETE COMPLETED!!!".
041000
041100******************************************************************
041200 400-READ-PRODUCT-MASTER-IN.
041300     READ PRODUCT-MASTER-IN
041400             AT END      SET PRODUCT-EOF TO TRUE.
041500
041600*-----------------------------------------------------------------
041700 400-STORE-PRODUCT-TABLE-ENTRY.
041800     MOVE PRODUCT-RECORD-IN      TO PRODUCT-TABLE-ENTRY (WS-PT-IDX).
041900     ADD 1                       TO WS-PRODUCT-TABLE-COUNT.
042000     PERFORM 400-READ-PRODUCT-MASTER-IN.
042100
042200*-----------------------------------------------------------------
042300 400-READ-ORDER-MASTER-IN.
042400     READ ORDER-MASTER-IN
042500             AT END      SET MASTER-EOF TO TRUE
042600                         MOVE HIGH-VALUES TO ORDER-ID-MS.
042700
042800*-----------------------------------------------------------------
042900 400-READ-DELETE-REQUEST-IN.
043000     READ DELETE-REQUEST-IN
043100             AT END      SET DELETE-REQUEST-EOF TO TRUE
043200                         MOVE HIGH-VALUES TO ORDER-ID-DL.
043300
043400*-----------------------------------------------------------------
043500 400-READ-ONE-ITEM.
043600     READ ORDER-ITEM-MASTER-IN
043700             AT END      CONTINUE.
043800     MOVE ORDER-ITEM-RECORD-MS   TO ORDER-ITEM-TABLE-ENTRY (WS-OI-IDX).
043900
044000*-----------------------------------------------------------------
044100*    RESTORE ONE LINE'S QUANTITY TO THE PRODUCT TABLE AND RECORD
044150*    THE CHANGE ON THE UNDO LIST.  NOT GATED BY ANY STOCK CHECK -
044200*    ONLY A MISSING PRODUCT REJECTS THIS STEP.
044250*    02/14/11  RTM  A MISSING PRODUCT NOW REJECTS THE WHOLE
044260*                   DELETE INSTEAD OF JUST LOGGING AN ERROR AND
044270*                   LETTING THE OTHER LINES RESTORE. #11-0266.
044400*-----------------------------------------------------------------
044500 400-RESTORE-ONE-ITEM.
044600     PERFORM 500-LOOKUP-PRODUCT-BY-ID.
044700     IF  WS-PRODUCT-NOT-FOUND
044800         MOVE ITEM-PRODUCT-ID (WS-OI-IDX) TO ORDER-ID-ERR
044900         MOVE "DELETED ORDER LINE REFERENCES UNKNOWN PRODUCT"
045000                                 TO ERROR-REASON-ERR
045100         WRITE ORDER-ERRORS-RECORD
045110         SET WS-ORDER-REJECTED   TO TRUE
045200     ELSE
045300         ADD ITEM-QUANTITY (WS-OI-IDX)
045400             TO PRODUCT-INVENTORY-COUNT (WS-PT-FOUND-SUBSCRIPT)
045450         PERFORM 500-RECORD-LINE-FOR-UNDO
045500     END-IF.
045510
045520*-----------------------------------------------------------------
045530 400-UNDO-ONE-CHANGE.
045540     SUBTRACT UNDO-QUANTITY (WS-UNDO-IDX)
045550         FROM PRODUCT-INVENTORY-COUNT
045560             (UNDO-PT-SUBSCRIPT (WS-UNDO-IDX)).
045600
045700*-----------------------------------------------------------------
045800 400-WRITE-UNCHANGED-MASTER-ORDER.
045900     MOVE ORDER-ID-MS                TO ORDER-ID-OUT.
046000     MOVE ORDER-STATUS-MS            TO ORDER-STATUS-OUT.
046100     MOVE ORDER-SHIPPING-ADDRESS-MS  TO ORDER-SHIPPING-ADDRESS-OUT.
046200     MOVE ORDER-PAYMENT-METHOD-MS    TO ORDER-PAYMENT-METHOD-OUT.
046300     MOVE ORDER-NOTES-MS             TO ORDER-NOTES-OUT.
046400     MOVE ORDER-TOTAL-AMOUNT-MS      TO ORDER-TOTAL-AMOUNT-OUT.
046500     MOVE ORDER-ITEM-COUNT-MS        TO ORDER-ITEM-COUNT-OUT.
046600     WRITE ORDER-RECORD-OUT.
046700     PERFORM 500-WRITE-ONE-ITEM
046800         VARYING WS-OI-IDX FROM 1 BY 1
046900         UNTIL WS-OI-IDX > WS-ORDER-ITEM-TABLE-COUNT.
047000
047100*-----------------------------------------------------------------
047200 400-WRITE-ONE-PRODUCT.
047300     WRITE PRODUCT-RECORD-OUT FROM
047400         PRODUCT-TABLE-ENTRY (WS-PT-IDX).
047500
047600*-----------------------------------------------------------------
047700 400-WRITE-ORDER-ERROR.
047800     MOVE ORDER-ID-DL            TO ORDER-ID-ERR.
047900     MOVE "DELETE REQUEST HAS NO MATCHING MASTER ORDER"
048000                                 TO ERROR-REASON-ERR.
048100     WRITE ORDER-ERRORS-RECORD.
048200
048300*-----------------------------------------------------------------
048400 500-WRITE-ONE-ITEM.
048500     WRITE ORDER-ITEM-RECORD-OUT FROM
048600         ORDER-ITEM-TABLE-ENTRY (WS-OI-IDX).
048650
048660*-----------------------------------------------------------------
048670 500-RECORD-LINE-FOR-UNDO.
048680     ADD 1                       TO WS-UNDO-COUNT.
048690     MOVE WS-PT-FOUND-SUBSCRIPT  TO UNDO-PT-SUBSCRIPT
048695                                         (WS-UNDO-COUNT).
048700     MOVE ITEM-QUANTITY (WS-OI-IDX) TO UNDO-QUANTITY
048710                                         (WS-UNDO-COUNT).
048720
048800******************************************************************
048900 500-LOOKUP-PRODUCT-BY-ID.
049000     SET WS-PRODUCT-NOT-FOUND    TO TRUE.
049100     SET WS-PT-IDX               TO 1.
049200     SEARCH PRODUCT-TABLE-ENTRY
049300         AT END      SET WS-PRODUCT-NOT-FOUND TO TRUE
049400         WHEN PRODUCT-ID (WS-PT-IDX) =
049500              ITEM-PRODUCT-ID (WS-OI-IDX)
049600                     SET WS-PRODUCT-FOUND TO TRUE
049700                     SET WS-PT-FOUND-SUBSCRIPT FROM WS-PT-IDX.
