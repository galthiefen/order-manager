000100******************************************************************
000200* PROGRAM      : ORDER-CREATE                                   OC
000300* DESCRIPTION  : PRICES NEW ORDERS AGAINST THE PRODUCT MASTER,  OC
000400*                DECREMENTS STOCK COMMITTED TO EACH ORDER, AND  OC
000500*                WRITES THE PRICED ORDER HEADER/ITEMS AND THE   OC
000600*                UPDATED PRODUCT MASTER.  REJECTS THE WHOLE     OC
000700*                ORDER ON A MISSING PRODUCT OR INSUFFICIENT     OC
000800*                STOCK - NO PARTIAL ORDER IS EVER COMMITTED.    OC
000900*                REWORKED FROM THE OLD BATCH-UPDATE BALANCE-    OC
001000*                LINE JOB TO PRICE ORDERS INSTEAD OF POSTING    OC
001100*                RECEIPT/SALE TRANSACTIONS.                     OC
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 ORDER-CREATE.
001600 AUTHOR.                     NADIA CHUBAREV.
001700 INSTALLATION.               ORDER PROCESSING - BATCH PRICING.
001800 DATE-WRITTEN.               03/14/85.
001900 DATE-COMPILED.
002000 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002100*
002200*    CHANGE LOG
002300*    -----------------------------------------------------
002400*    03/14/85  NKC  ORIGINAL PROGRAM, REWORKED FROM THE OLD
002500*                   BATCH-UPDATE MASTER/TRANSACTION JOB TO PRICE
002600*                   NEW ORDERS AGAINST THE PRODUCT CATALOG
002700*                   INSTEAD OF POSTING QUANTITY TRANSACTIONS.
002800*                   REQ #85-0231.
002900*    03/02/00  EJS  Y2K REVIEW OF WS-CURRENT-DATE AND THE RUN
003000*                   SUMMARY BANNER - WINDOWED DATE EXPANDED TO
003100*                   4-DIGIT YEAR. AUDIT #00-0041.
003200*    11/02/01  BSK  ADDED THE UNDO TABLE SO A REJECTED ORDER'S
003300*                   PARTIAL STOCK DECREMENTS ARE BACKED OUT
003400*                   BEFORE THE NEXT ORDER IS PRICED - NO ORDER MAY
003500*                   POST A PARTIAL STOCK CHANGE TO THE CATALOG.
003600*                   TICKET #01-0587.
003700*    05/19/04  KD   PRODUCT MASTER IS NOW LOADED INTO A WORKING-
003800*                   STORAGE TABLE AND SEARCHED INSTEAD OF READ
003900*                   RANDOM - ISAM IS NOT AVAILABLE ON THE TARGET
004000*                   BOX FOR THIS JOB. TICKET #04-0922.
004100*    09/08/06  RTM  MOVED THE LINE-SUBTOTAL CALCULATION OUT TO
004200*                   THE COMPUTE-SUBTOTAL SUBPROGRAM SO ORDER-
004300*                   CREATE AND ORDER-UPDATE SHARE ONE ROUNDING
004400*                   RULE. TICKET #06-1140.
004500*    02/11/09  DLP  RAISED PRODUCT-TABLE-MAX TO 3000 AND ORDER-
004600*                   ITEM-TABLE-MAX TO 500 FOR THE SPRING CATALOG
004700*                   EXPANSION. TICKET #09-0077.
004750*    02/14/11  RTM  400-PRICE-ONE-ORDER-ITEM NOW DROPS STRAIGHT TO
004760*                   ITS OWN EXIT AS SOON AS A LINE REJECTS INSTEAD
004770*                   OF NESTING THE REMAINING CHECKS - EASIER TO
004780*                   FOLLOW WHEN A NEW REJECTION RULE HAS TO BE
004790*                   SLOTTED IN. TICKET #11-0266.
004800******************************************************************
004900 ENVIRONMENT                 DIVISION.
005000*-----------------------------------------------------------------
005100 CONFIGURATION               SECTION.
005200 SOURCE-COMPUTER.            WHATEVER-PC.
005300 OBJECT-COMPUTER.            WHATEVER-PC.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*-----------------------------------------------------------------
005700 INPUT-OUTPUT                SECTION.
005800 FILE-CONTROL.
005900     SELECT  PRODUCT-MASTER-IN
006000             ASSIGN TO "PRODMSTI"
006100             ORGANIZATION IS LINE SEQUENTIAL
006200             FILE STATUS IS PRODUCT-MASTER-IN-STAT.
006300
006400     SELECT  PRODUCT-MASTER-OUT
006500             ASSIGN TO "PRODMSTO"
006600             ORGANIZATION IS LINE SEQUENTIAL
006700             FILE STATUS IS PRODUCT-MASTER-OUT-STAT.
006800
006900     SELECT  ORDER-FILE-IN
007000             ASSIGN TO "ORDHDRI"
007100             ORGANIZATION IS LINE SEQUENTIAL
007200             FILE STATUS IS ORDER-FILE-IN-STAT.
007300
007400     SELECT  ORDER-ITEM-FILE-IN
007500             ASSIGN TO "ORDITMI"
007600             ORGANIZATION IS LINE SEQUENTIAL
007700             FILE STATUS IS ORDER-ITEM-FILE-IN-STAT.
007800
007900     SELECT  ORDER-FILE-OUT
008000             ASSIGN TO "ORDHDRO"
008100             ORGANIZATION IS LINE SEQUENTIAL
008200             FILE STATUS IS ORDER-FILE-OUT-STAT.
008300
008400     SELECT  ORDER-ITEM-FILE-OUT
008500             ASSIGN TO "ORDITMO"
008600             ORGANIZATION IS LINE SEQUENTIAL
008700             FILE STATUS IS ORDER-ITEM-FILE-OUT-STAT.
008800
008900******************************************************************
009000 DATA                        DIVISION.
009100*-----------------------------------------------------------------
009200 FILE                        SECTION.
009300 FD  PRODUCT-MASTER-IN
009400     RECORD CONTAINS 360 CHARACTERS
009500     DATA RECORD IS PRODUCT-RECORD-IN.
009600 01  PRODUCT-RECORD-IN.
009700     05  PRODUCT-ID-IN               PIC X(36).
009800     05  PRODUCT-NAME-IN             PIC X(60).
009900     05  PRODUCT-DESCRIPTION-IN      PIC X(200).
010000     05  PRODUCT-PRICE-IN            PIC S9(7)V99.
010100     05  PRODUCT-INVENTORY-COUNT-IN  PIC S9(7).
010200     05  PRODUCT-CATEGORY-IN         PIC X(40).
010300     05  FILLER                      PIC X(08).
010400
010500 FD  PRODUCT-MASTER-OUT
010600     RECORD CONTAINS 360 CHARACTERS
010700     DATA RECORD IS PRODUCT-RECORD-OUT.
010800 01  PRODUCT-RECORD-OUT.
010900     05  PRODUCT-ID-OUT               PIC X(36).
011000     05  PRODUCT-NAME-OUT             PIC X(60).
011100     05  PRODUCT-DESCRIPTION-OUT      PIC X(200).
011200     05  PRODUCT-PRICE-OUT            PIC S9(7)V99.
011300     05  PRODUCT-INVENTORY-COUNT-OUT  PIC S9(7).
011400     05  PRODUCT-CATEGORY-OUT         PIC X(40).
011500     05  FILLER                       PIC X(08).
011600
011700 FD  ORDER-FILE-IN
011800     RECORD CONTAINS 429 CHARACTERS
011900     DATA RECORD IS ORDER-RECORD-IN.
012000 01  ORDER-RECORD-IN.
012100     05  ORDER-ID-IN                 PIC X(36).
012200     05  ORDER-STATUS-IN             PIC X(20).
012300     05  ORDER-SHIPPING-ADDRESS-IN   PIC X(120).
012400     05  ORDER-PAYMENT-METHOD-IN     PIC X(30).
012500     05  ORDER-NOTES-IN              PIC X(200).
012600     05  ORDER-TOTAL-AMOUNT-IN       PIC S9(9)V99.
012700     05  ORDER-ITEM-COUNT-IN         PIC 9(04).
012800     05  FILLER                      PIC X(08).
012900
013000 FD  ORDER-ITEM-FILE-IN
013100     RECORD CONTAINS 167 CHARACTERS
013200     DATA RECORD IS ORDER-ITEM-RECORD-IN.
013300 01  ORDER-ITEM-RECORD-IN.
013400     05  ITEM-ORDER-ID-IN            PIC X(36).
013500     05  ITEM-PRODUCT-ID-IN          PIC X(36).
013600     05  ITEM-PRODUCT-NAME-IN        PIC X(60).
013700     05  ITEM-QUANTITY-IN            PIC S9(7).
013800     05  ITEM-UNIT-PRICE-IN          PIC S9(7)V99.
013900     05  ITEM-SUBTOTAL-IN            PIC S9(9)V99.
014000     05  FILLER                      PIC X(08).
014100
014200 FD  ORDER-FILE-OUT
014300     RECORD CONTAINS 429 CHARACTERS
014400     DATA RECORD IS ORDER-RECORD-OUT.
014500 01  ORDER-RECORD-OUT.
014600     05  ORDER-ID-OUT                PIC X(36).
014700     05  ORDER-STATUS-OUT            PIC X(20).
014800     05  ORDER-SHIPPING-ADDRESS-OUT  PIC X(120).
014900     05  ORDER-PAYMENT-METHOD-OUT    PIC X(30).
015000     05  ORDER-NOTES-OUT             PIC X(200).
015100     05  ORDER-TOTAL-AMOUNT-OUT      PIC S9(9)V99.
015200     05  ORDER-ITEM-COUNT-OUT        PIC 9(04).
015300     05  FILLER                      PIC X(08).
015400
015500 FD  ORDER-ITEM-FILE-OUT
015600     RECORD CONTAINS 167 CHARACTERS
015700     DATA RECORD IS ORDER-ITEM-RECORD-OUT.
015800 01  ORDER-ITEM-RECORD-OUT.
015900     05  ITEM-ORDER-ID-OUT           PIC X(36).
016000     05  ITEM-PRODUCT-ID-OUT         PIC X(36).
016100     05  ITEM-PRODUCT-NAME-OUT       PIC X(60).
016200     05  ITEM-QUANTITY-OUT           PIC S9(7).
016300     05  ITEM-UNIT-PRICE-OUT         PIC S9(7)V99.
016400     05  ITEM-SUBTOTAL-OUT           PIC S9(9)V99.
016500     05  FILLER                      PIC X(08).
016600
016700*-----------------------------------------------------------------
016800 WORKING-STORAGE             SECTION.
016900*-----------------------------------------------------------------
017000*    SWITCHES ARE KEPT AS ONE GROUP SO THE WHOLE SET CAN BE
017100*    RESET WITH ONE MOVE AT THE START OF EACH RUN - SEE
017200*    300-INITIALIZE-SWITCHES-AND-COUNTERS.
017300 01  SWITCHES-AND-COUNTERS.
017400     05  PRODUCT-EOF-SW              PIC X(01).
017500         88  PRODUCT-EOF                      VALUE "Y".
017600     05  ORDER-EOF-SW                PIC X(01).
017700         88  ORDER-EOF                        VALUE "Y".
017800     05  ITEM-EOF-SW                 PIC X(01).
017900         88  ITEM-EOF                         VALUE "Y".
018000     05  WS-ORDER-REJECTED-SW        PIC X(01).
018100         88  WS-ORDER-REJECTED                VALUE "Y".
018200         88  WS-ORDER-NOT-REJECTED             VALUE "N".
018300     05  WS-PRODUCT-FOUND-SW         PIC X(01).
018400         88  WS-PRODUCT-FOUND                 VALUE "Y".
018500         88  WS-PRODUCT-NOT-FOUND              VALUE "N".
018550     05  FILLER                      PIC X(03).
018600 01  WS-ALL-SWITCHES REDEFINES SWITCHES-AND-COUNTERS
018700                             PIC X(08).
018800*
018900 01  WS-RUN-COUNTERS.
019000     05  WS-ORDERS-READ-CNT          PIC S9(5) COMP VALUE ZERO.
019100     05  WS-ORDERS-WRITTEN-CNT       PIC S9(5) COMP VALUE ZERO.
019200     05  WS-ORDERS-REJECTED-CNT      PIC S9(5) COMP VALUE ZERO.
019250     05  FILLER                      PIC X(02).
019300*
019400 77  WS-RUN-TOTAL-ACCUM              PIC S9(9)V99 VALUE ZERO.
019500 77  WS-ORDER-TOTAL-ACCUM            PIC S9(9)V99 VALUE ZERO.
019600*
019700*    09/08/06  RTM  CALLER-SIDE MIRROR OF THE COMPUTE-SUBTOTAL
019800*                   SUBPROGRAM'S LINKAGE GROUP.
019900 01  LS-SUBTOTAL-PARAMETERS.
020000     05  LS-QUANTITY                 PIC S9(7).
020100     05  LS-UNIT-PRICE                PIC S9(7)V99.
020200     05  LS-SUBTOTAL                 PIC S9(9)V99.
020250     05  FILLER                      PIC X(04).
020300*
020400*    03/02/00  EJS  RUN-DATE AREA FOR THE END-OF-JOB BANNER.
020500 01  WS-CURRENT-DATE                 PIC 9(08) VALUE ZERO.
020600 01  WS-CURRENT-DATE-BROKEN REDEFINES WS-CURRENT-DATE.
020700     05  WS-CD-YYYY                  PIC 9(04).
020800     05  WS-CD-MM                    PIC 9(02).
020900     05  WS-CD-DD                    PIC 9(02).
021000*
021100*    02/11/09  DLP  FILE STATUS CODES KEPT TOGETHER SO THE WHOLE
021200*                   GROUP CAN BE DUMPED AT ONCE IF THE JOB ABENDS.
021300 01  FILE-STATUS-CODES.
021400     05  PRODUCT-MASTER-IN-STAT      PIC X(02).
021500     05  PRODUCT-MASTER-OUT-STAT     PIC X(02).
021600     05  ORDER-FILE-IN-STAT          PIC X(02).
021700     05  ORDER-ITEM-FILE-IN-STAT     PIC X(02).
021800     05  ORDER-FILE-OUT-STAT         PIC X(02).
021900     05  ORDER-ITEM-FILE-OUT-STAT    PIC X(02).
021950     05  FILLER                      PIC X(02).
022000 01  WS-FILE-STATUS-COMBINED REDEFINES FILE-STATUS-CODES
022100                             PIC X(14).
022200*
022300*    05/19/04  KD   PRODUCT CATALOG LOADED INTO A TABLE SINCE
022400*                   ISAM RANDOM READ IS NOT AVAILABLE FOR THIS
022500*                   JOB - SEE 300-LOAD-PRODUCT-TABLE.
022600 01  PRODUCT-TABLE-CONTROL.
022700     05  WS-PRODUCT-TABLE-COUNT      PIC S9(4) COMP VALUE ZERO.
022800     05  WS-PRODUCT-TABLE-MAX        PIC S9(4) COMP VALUE 3000.
022900     05  WS-PT-FOUND-SUBSCRIPT       PIC S9(4) COMP VALUE ZERO.
022950     05  FILLER                      PIC X(02).
023000 01  PRODUCT-TABLE.
023100     05  PRODUCT-TABLE-ENTRY OCCURS 1 TO 3000 TIMES
023200             DEPENDING ON WS-PRODUCT-TABLE-COUNT
023300             INDEXED BY WS-PT-IDX.
023400         COPY "Copybooks/ProductRecord.cpy".
023500*
023600*    02/11/09  DLP  ONE ORDER'S LINE ITEMS, HELD LONG ENOUGH TO
023700*                   RUN THE RESTORE/APPLY PASSES AGAINST THEM.
023800 01  ORDER-ITEM-TABLE-CONTROL.
023900     05  WS-ORDER-ITEM-TABLE-COUNT   PIC S9(4) COMP VALUE ZERO.
024000     05  WS-ORDER-ITEM-TABLE-MAX     PIC S9(4) COMP VALUE 500.
024050     05  FILLER                      PIC X(02).
024100 01  ORDER-ITEM-TABLE.
024200     05  ORDER-ITEM-TABLE-ENTRY OCCURS 1 TO 500 TIMES
024300             DEPENDING ON WS-ORDER-ITEM-TABLE-COUNT
024400             INDEXED BY WS-OI-IDX.
024500         COPY "Copybooks/OrderItemRecord.cpy".
024600*
024700*    11/02/01  BSK  UNDO LIST FOR STOCK DECREMENTS ALREADY
024800*                   APPLIED TO PRODUCT-TABLE WHEN A LATER LINE
024900*                   ON THE SAME ORDER FAILS THE STOCK CHECK.
025000 01  UNDO-TABLE-CONTROL.
025100     05  WS-UNDO-COUNT               PIC S9(4) COMP VALUE ZERO.
025150     05  FILLER                      PIC X(02).
025200 01  UNDO-TABLE.
025300     05  UNDO-ENTRY OCCURS 1 TO 500 TIMES
025400             DEPENDING ON WS-UNDO-COUNT
025500             INDEXED BY WS-UNDO-IDX.
025600         10  UNDO-PT-SUBSCRIPT       PIC S9(4) COMP.
025700         10  UNDO-QUANTITY           PIC S9(7) COMP.
025750         10  FILLER                  PIC X(02).
025800******************************************************************
025900 PROCEDURE                   DIVISION.
026000*-----------------------------------------------------------------
026100*    MAIN PROCEDURE
026200*-----------------------------------------------------------------
026300 100-CREATE-ORDERS.
026400     PERFORM 200-INITIATE-ORDER-CREATE.
026500     PERFORM 200-PROCEED-ORDER-CREATE UNTIL ORDER-EOF.
026600     PERFORM 200-TERMINATE-ORDER-CREATE.
026700
026800     STOP RUN.
026900
027000******************************************************************
027100*    OPEN ALL FILES, RESET SWITCHES/COUNTERS, LOAD THE PRODUCT
027200*    TABLE, AND READ THE FIRST ORDER HEADER.
027300*-----------------------------------------------------------------
027400 200-INITIATE-ORDER-CREATE.
027500     PERFORM 300-OPEN-ALL-FILES.
027600     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
027700     PERFORM 300-LOAD-PRODUCT-TABLE.
027800     PERFORM 400-READ-ORDER-FILE-IN.
027900
028000*-----------------------------------------------------------------
028100*    PRICE ONE ORDER: LOAD ITS LINE ITEMS, PRICE THEM AGAINST
028200*    THE PRODUCT TABLE, WRITE THE ORDER IF IT IS NOT REJECTED.
028300*-----------------------------------------------------------------
028400 200-PROCEED-ORDER-CREATE.
028500     ADD 1                       TO WS-ORDERS-READ-CNT.
028600     PERFORM 300-LOAD-ORDER-ITEMS.
028700     PERFORM 300-PRICE-ORDER-ITEMS.
028800     IF  WS-ORDER-REJECTED
028900         ADD 1                   TO WS-ORDERS-REJECTED-CNT
029000     ELSE
029100         PERFORM 300-WRITE-PRICED-ORDER
029200         ADD 1                   TO WS-ORDERS-WRITTEN-CNT
029300         ADD WS-ORDER-TOTAL-ACCUM TO WS-RUN-TOTAL-ACCUM
029400     END-IF.
029500     PERFORM 400-READ-ORDER-FILE-IN.
029600
029700*-----------------------------------------------------------------
029800*    REWRITE THE PRODUCT MASTER FROM THE TABLE, CLOSE FILES,
029900*    DISPLAY THE RUN SUMMARY.
030000*-----------------------------------------------------------------
030100 200-TERMINATE-ORDER-CREATE.
030200     PERFORM 300-REWRITE-PRODUCT-MASTER.
030300     PERFORM 300-CLOSE-ALL-FILES.
030400     PERFORM 300-DISPLAY-RUN-SUMMARY.
030500
030600******************************************************************
030700 300-OPEN-ALL-FILES.
030800     OPEN    INPUT   PRODUCT-MASTER-IN
030900             INPUT   ORDER-FILE-IN
031000             INPUT   ORDER-ITEM-FILE-IN
031100             OUTPUT  PRODUCT-MASTER-OUT
031200             OUTPUT  ORDER-FILE-OUT
031300             OUTPUT  ORDER-ITEM-FILE-OUT.
031400
031500*-----------------------------------------------------------------
031600 300-INITIALIZE-SWITCHES-AND-COUNTERS.
031700     MOVE SPACES                 TO WS-ALL-SWITCHES.
031800     MOVE ZERO                   TO WS-ORDERS-READ-CNT
031900                                     WS-ORDERS-WRITTEN-CNT
032000                                     WS-ORDERS-REJECTED-CNT
032100                                     WS-RUN-TOTAL-ACCUM
032200                                     WS-PRODUCT-TABLE-COUNT.
032300     ACCEPT WS-CURRENT-DATE          FROM DATE YYYYMMDD.
032400
032500*-----------------------------------------------------------------
032600*    LOAD THE WHOLE PRODUCT MASTER INTO PRODUCT-TABLE SO EACH
032700*    ORDER LINE CAN BE SEARCHED AND DECREMENTED IN MEMORY.
032800*-----------------------------------------------------------------
032900 300-LOAD-PRODUCT-TABLE.
033000     PERFORM 400-READ-PRODUCT-MASTER-IN.
033100     PERFORM 400-STORE-PRODUCT-TABLE-ENTRY
033200         VARYING WS-PT-IDX FROM 1 BY 1
033300         UNTIL PRODUCT-EOF
033400            OR WS-PT-IDX > WS-PRODUCT-TABLE-MAX.
033500
033600*-----------------------------------------------------------------
033700*    READ THIS ORDER'S LINE ITEMS OFF ORDER-ITEM-FILE-IN - THE
033800*    HEADER'S ORDER-ITEM-COUNT-IN SAYS HOW MANY FOLLOW.
033900*-----------------------------------------------------------------
034000 300-LOAD-ORDER-ITEMS.
034100     MOVE ORDER-ITEM-COUNT-IN    TO WS-ORDER-ITEM-TABLE-COUNT.
034200     PERFORM 400-READ-ORDER-ITEM-INTO-TABLE
034300         VARYING WS-OI-IDX FROM 1 BY 1
034400         UNTIL WS-OI-IDX > WS-ORDER-ITEM-TABLE-COUNT.
034500
034600*-----------------------------------------------------------------
034700*    PRICE EVERY LINE IN INPUT ORDER UNTIL ALL ARE PRICED OR ONE
034800*    OF THEM FAILS THE STOCK/PRODUCT CHECK.
034900*-----------------------------------------------------------------
035000 300-PRICE-ORDER-ITEMS.
035100     MOVE ZERO                   TO WS-ORDER-TOTAL-ACCUM.
035200     MOVE ZERO                   TO WS-UNDO-COUNT.
035300     SET WS-ORDER-NOT-REJECTED   TO TRUE.
035400     PERFORM 400-PRICE-ONE-ORDER-ITEM THRU
035450             400-PRICE-ONE-ORDER-ITEM-EXIT
035500         VARYING WS-OI-IDX FROM 1 BY 1
035600         UNTIL WS-OI-IDX > WS-ORDER-ITEM-TABLE-COUNT
035700            OR WS-ORDER-REJECTED.
035800     IF  WS-ORDER-REJECTED
035900         PERFORM 300-UNDO-APPLIED-DECREMENTS
036000     END-IF.
036100
036200*-----------------------------------------------------------------
036300*    A LINE FAILED THE STOCK CHECK - BACK OUT EVERY DECREMENT
036400*    ALREADY APPLIED FOR THIS ORDER SO THE PRODUCT TABLE LOOKS
036500*    AS IF THE ORDER HAD NEVER BEEN PRICED AT ALL.
036600*-----------------------------------------------------------------
036700 300-UNDO-APPLIED-DECREMENTS.
036800     PERFORM 400-UNDO-ONE-DECREMENT
036900         VARYING WS-UNDO-IDX FROM 1 BY 1
037000         UNTIL WS-UNDO-IDX > WS-UNDO-COUNT.
037100
037200*-----------------------------------------------------------------
037300*    WRITE THE PRICED ORDER HEADER AND ITS PRICED LINE ITEMS.
037400*-----------------------------------------------------------------
037500 300-WRITE-PRICED-ORDER.
037600     MOVE ORDER-ID-IN                TO ORDER-ID-OUT.
037700     MOVE ORDER-STATUS-IN            TO ORDER-STATUS-OUT.
037800     MOVE ORDER-SHIPPING-ADDRESS-IN  TO ORDER-SHIPPING-ADDRESS-OUT.
037900     MOVE ORDER-PAYMENT-METHOD-IN    TO ORDER-PAYMENT-METHOD-OUT.
038000     MOVE ORDER-NOTES-IN             TO ORDER-NOTES-OUT.
038100     MOVE WS-ORDER-TOTAL-ACCUM       TO ORDER-TOTAL-AMOUNT-OUT.
038200     MOVE WS-ORDER-ITEM-TABLE-COUNT  TO ORDER-ITEM-COUNT-OUT.
038300     WRITE ORDER-RECORD-OUT.
038400     PERFORM 400-WRITE-ONE-ORDER-ITEM
038500         VARYING WS-OI-IDX FROM 1 BY 1
038600         UNTIL WS-OI-IDX > WS-ORDER-ITEM-TABLE-COUNT.
038700
038800*-----------------------------------------------------------------
038900*    REWRITE THE WHOLE PRODUCT MASTER FROM THE IN-MEMORY TABLE.
039000*-----------------------------------------------------------------
039100 300-REWRITE-PRODUCT-MASTER.
039200     PERFORM 400-WRITE-ONE-PRODUCT
039300         VARYING WS-PT-IDX FROM 1 BY 1
039400         UNTIL WS-PT-IDX > WS-PRODUCT-TABLE-COUNT.
039500
039600*-----------------------------------------------------------------
039700 300-CLOSE-ALL-FILES.
039800     CLOSE   PRODUCT-MASTER-IN
039900             PRODUCT-MASTER-OUT
040000             ORDER-FILE-IN
040100             ORDER-ITEM-FILE-IN
040200             ORDER-FILE-OUT
040300             ORDER-ITEM-FILE-OUT.
040400
040500*-----------------------------------------------------------------
040600 300-DISPLAY-RUN-SUMMARY.
040700     DISPLAY "ORDER-CREATE RUN SUMMARY FOR "
040800             WS-CD-YYYY "/" WS-CD-MM "/" WS-CD-DD.
040900     DISPLAY "  ORDERS READ.......: " WS-ORDERS-READ-CNT.
041000     DISPLAY "  ORDERS WRITTEN....: " WS-ORDERS-WRITTEN-CNT.
041100     DISPLAY "  ORDERS REJECTED...: " WS-ORDERS-REJECTED-CNT.
041200     DISPLAY "  CONTROL TOTAL.....: " WS-RUN-TOTAL-ACCUM.
041300     DISPLAY "ORDER-CREATE COMPLETED!!!".
041400
041500******************************************************************
041600 400-READ-PRODUCT-MASTER-IN.
041700     READ PRODUCT-MASTER-IN
041800             AT END      SET PRODUCT-EOF TO TRUE.
041900
042000*-----------------------------------------------------------------
042100 400-STORE-PRODUCT-TABLE-ENTRY.
042200     MOVE PRODUCT-RECORD-IN      TO PRODUCT-TABLE-ENTRY (WS-PT-IDX).
042300     ADD 1                       TO WS-PRODUCT-TABLE-COUNT.
042400     PERFORM 400-READ-PRODUCT-MASTER-IN.
042500
042600*-----------------------------------------------------------------
042700 400-READ-ORDER-FILE-IN.
042800     READ ORDER-FILE-IN
042900             AT END      SET ORDER-EOF TO TRUE.
043000
043100*-----------------------------------------------------------------
043200 400-READ-ORDER-ITEM-INTO-TABLE.
043300     READ ORDER-ITEM-FILE-IN
043400             AT END      SET ITEM-EOF TO TRUE.
043500     IF  NOT ITEM-EOF
043600         MOVE ORDER-ITEM-RECORD-IN TO ORDER-ITEM-TABLE-ENTRY
043700                                         (WS-OI-IDX)
043800     END-IF.
043900
044000*-----------------------------------------------------------------
044100*    LOOK UP, CHECK STOCK, DECREMENT, PRICE AND ACCUMULATE ONE
044150*    LINE.  GOES STRAIGHT TO THE EXIT AS SOON AS IT REJECTS,
044160*    THE SAME WAY THE OLD BATCH-UPDATE JOB SHORT-CIRCUITED A
044170*    FAILED TRANSACTION.  02/14/11  RTM  TICKET #11-0266.
044300*-----------------------------------------------------------------
044400 400-PRICE-ONE-ORDER-ITEM.
044500     PERFORM 500-LOOKUP-PRODUCT-BY-NAME.
044600     IF  WS-PRODUCT-NOT-FOUND
044700         SET WS-ORDER-REJECTED       TO TRUE
044710         GO TO 400-PRICE-ONE-ORDER-ITEM-EXIT.
044800     PERFORM 500-CHECK-STOCK-AVAILABLE.
044900     IF  WS-ORDER-REJECTED
045000         GO TO 400-PRICE-ONE-ORDER-ITEM-EXIT.
045100     PERFORM 500-DECREMENT-PRODUCT-STOCK.
045200     PERFORM 500-RECORD-LINE-FOR-UNDO.
045300     PERFORM 500-PRICE-AND-ACCUMULATE-ITEM.
045400*
045410 400-PRICE-ONE-ORDER-ITEM-EXIT.
045420     EXIT.
045600
045700*-----------------------------------------------------------------
045800 400-UNDO-ONE-DECREMENT.
045900     ADD UNDO-QUANTITY (WS-UNDO-IDX)
046000         TO PRODUCT-INVENTORY-COUNT
046100             (UNDO-PT-SUBSCRIPT (WS-UNDO-IDX)).
046200
046300*-----------------------------------------------------------------
046400 400-WRITE-ONE-ORDER-ITEM.
046500     WRITE ORDER-ITEM-RECORD-OUT FROM
046600         ORDER-ITEM-TABLE-ENTRY (WS-OI-IDX).
046700
046800*-----------------------------------------------------------------
046900 400-WRITE-ONE-PRODUCT.
047000     WRITE PRODUCT-RECORD-OUT FROM
047100         PRODUCT-TABLE-ENTRY (WS-PT-IDX).
047200
047300******************************************************************
047400*    PRODUCT-NAME IS THE LOOKUP KEY FOR A NEW ORDER LINE - THE
047500*    INCOMING LINE DOES NOT YET CARRY A PRODUCT ID.
047600*-----------------------------------------------------------------
047700 500-LOOKUP-PRODUCT-BY-NAME.
047800     SET WS-PRODUCT-NOT-FOUND    TO TRUE.
047900     SET WS-PT-IDX               TO 1.
048000     SEARCH PRODUCT-TABLE-ENTRY
048100         AT END      SET WS-PRODUCT-NOT-FOUND TO TRUE
048200         WHEN PRODUCT-NAME (WS-PT-IDX) =
048300              ITEM-PRODUCT-NAME (WS-OI-IDX)
048400                     SET WS-PRODUCT-FOUND TO TRUE
048500                     SET WS-PT-FOUND-SUBSCRIPT FROM WS-PT-IDX.
048600
048700*-----------------------------------------------------------------
048800 500-CHECK-STOCK-AVAILABLE.
048900     IF  PRODUCT-INVENTORY-COUNT (WS-PT-FOUND-SUBSCRIPT)
049000             < ITEM-QUANTITY (WS-OI-IDX)
049100         SET WS-ORDER-REJECTED   TO TRUE.
049200
049300*-----------------------------------------------------------------
049400 500-DECREMENT-PRODUCT-STOCK.
049500     SUBTRACT ITEM-QUANTITY (WS-OI-IDX)
049600         FROM PRODUCT-INVENTORY-COUNT (WS-PT-FOUND-SUBSCRIPT).
049700
049800*-----------------------------------------------------------------
049900 500-RECORD-LINE-FOR-UNDO.
050000     ADD 1                       TO WS-UNDO-COUNT.
050100     MOVE WS-PT-FOUND-SUBSCRIPT  TO UNDO-PT-SUBSCRIPT
050200                                         (WS-UNDO-COUNT).
050300     MOVE ITEM-QUANTITY (WS-OI-IDX) TO UNDO-QUANTITY
050400                                         (WS-UNDO-COUNT).
050500
050600*-----------------------------------------------------------------
050700*    COPY THE PRODUCT ID/PRICE ONTO THE LINE, CALL COMPUTE-
050800*    SUBTOTAL FOR THE LINE SUBTOTAL, AND ADD IT TO THE ORDER
050900*    TOTAL.
051000*-----------------------------------------------------------------
051100 500-PRICE-AND-ACCUMULATE-ITEM.
051200     MOVE PRODUCT-ID (WS-PT-FOUND-SUBSCRIPT)
051300         TO ITEM-PRODUCT-ID (WS-OI-IDX).
051400     MOVE PRODUCT-PRICE (WS-PT-FOUND-SUBSCRIPT)
051500         TO ITEM-UNIT-PRICE (WS-OI-IDX).
051600     MOVE ITEM-QUANTITY (WS-OI-IDX)   TO LS-QUANTITY.
051700     MOVE ITEM-UNIT-PRICE (WS-OI-IDX) TO LS-UNIT-PRICE.
051800     CALL "COMPUTE-SUBTOTAL" USING LS-SUBTOTAL-PARAMETERS.
051900     MOVE LS-SUBTOTAL TO ITEM-SUBTOTAL (WS-OI-IDX).
052000     ADD LS-SUBTOTAL  TO WS-ORDER-TOTAL-ACCUM.
