000100******************************************************************
000200* PROGRAM      : PRODUCT-UPDATE                                 PU
000300* DESCRIPTION  : APPLIES CATALOG MAINTENANCE TRANSACTIONS TO THE PU
000400*                PRODUCT MASTER.  EACH TRANSACTION IS A FULL      PU
000500*                FIELD REPLACEMENT - NAME, DESCRIPTION, PRICE,    PU
000600*                INVENTORY COUNT, AND CATEGORY ARE ALL OVERWRITTEN PU
000700*                UNCONDITIONALLY, WITH NO VALIDATION OF THE        PU
000800*                INCOMING VALUES AND NO FIELD LEFT AS IT WAS.      PU
000900*                A TRANSACTION FOR A PRODUCT-ID NOT ON THE MASTER  PU
001000*                IS REJECTED TO THE ERRORS FILE.  REWORKED FROM    PU
001100*                THE OLD SCREEN-DRIVEN ONLINE-UPDATE JOB TO RUN     PU
001200*                UNATTENDED OFF A TRANSACTION FILE.                PU
001300******************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 PRODUCT-UPDATE.
001700 AUTHOR.                     NADIA CHUBAREV.
001800 INSTALLATION.               ORDER PROCESSING - BATCH PRICING.
001900 DATE-WRITTEN.               06/30/91.
002000 DATE-COMPILED.
002100 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002200*
002300*    CHANGE LOG
002400*    -----------------------------------------------------
002500*    06/30/91  NKC  ORIGINAL PROGRAM, REWORKED FROM THE SCREEN-
002600*                   DRIVEN ONLINE-UPDATE JOB SO CATALOG CHANGES
002700*                   COMING OFF THE BRANCH CATALOG TERMINALS CAN BE
002800*                   APPLIED IN AN UNATTENDED NIGHTLY RUN INSTEAD OF
002900*                   ONE OPERATOR SCREEN AT A TIME. REQ #91-0057.
003000*    03/02/00  EJS  Y2K REVIEW OF WS-CURRENT-DATE AND THE RUN
003100*                   SUMMARY BANNER - WINDOWED DATE EXPANDED TO
003200*                   4-DIGIT YEAR. AUDIT #00-0041.
003300*    11/02/01  BSK  CONFIRMED THIS PROGRAM DOES NOT RANGE-CHECK
003400*                   PRODUCT-PRICE OR PRODUCT-INVENTORY-COUNT ON
003500*                   THE INCOMING TRANSACTION - MATCHES THE CATALOG
003600*                   MAINTENANCE SCREEN'S OWN BEHAVIOR UPSTREAM.
003700*                   TICKET #01-0587.
003800*    05/19/04  KD   PRODUCT MASTER IS NOW LOADED INTO A WORKING-
003900*                   STORAGE TABLE AND SEARCHED INSTEAD OF READ
004000*                   RANDOM - ISAM IS NOT AVAILABLE ON THE TARGET
004100*                   BOX FOR THIS JOB. TICKET #04-0922.
004200*    02/11/09  DLP  RAISED PRODUCT-TABLE-MAX TO 3000 FOR THE
004300*                   SPRING CATALOG EXPANSION. TICKET #09-0077.
004400******************************************************************
004500 ENVIRONMENT                 DIVISION.
004600*-----------------------------------------------------------------
004700 CONFIGURATION               SECTION.
004800 SOURCE-COMPUTER.            WHATEVER-PC.
004900 OBJECT-COMPUTER.            WHATEVER-PC.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*-----------------------------------------------------------------
005300 INPUT-OUTPUT                SECTION.
005400 FILE-CONTROL.
005500     SELECT  PRODUCT-MASTER-IN
005600             ASSIGN TO "PRODMSTI"
005700             ORGANIZATION IS LINE SEQUENTIAL
005800             FILE STATUS IS PRODUCT-MASTER-IN-STAT.
005900
006000     SELECT  PRODUCT-TRANS-IN
006100             ASSIGN TO "PRODTRNI"
006200             ORGANIZATION IS LINE SEQUENTIAL
006300             FILE STATUS IS PRODUCT-TRANS-IN-STAT.
006400
006500     SELECT  PRODUCT-MASTER-OUT
006600             ASSIGN TO "PRODMSTO"
006700             ORGANIZATION IS LINE SEQUENTIAL
006800             FILE STATUS IS PRODUCT-MASTER-OUT-STAT.
006900
007000     SELECT  PRODUCT-ERRORS-OUT
007100             ASSIGN TO "PRODERRS"
007200             ORGANIZATION IS LINE SEQUENTIAL
007300             FILE STATUS IS PRODUCT-ERRORS-OUT-STAT.
007400
007500******************************************************************
007600 DATA                        DIVISION.
007700*-----------------------------------------------------------------
007800 FILE                        SECTION.
007900 FD  PRODUCT-MASTER-IN
008000     RECORD CONTAINS 360 CHARACTERS
008100     DATA RECORD IS PRODUCT-RECORD-IN.
008200 01  PRODUCT-RECORD-IN.
008300     05  PRODUCT-ID-IN               PIC X(36).
008400     05  PRODUCT-NAME-IN             PIC X(60).
008500     05  PRODUCT-DESCRIPTION-IN      PIC X(200).
008600     05  PRODUCT-PRICE-IN            PIC S9(7)V99.
008700     05  PRODUCT-INVENTORY-COUNT-IN  PIC S9(7).
008800     05  PRODUCT-CATEGORY-IN         PIC X(40).
008900     05  FILLER                      PIC X(08).
009000
009100 FD  PRODUCT-TRANS-IN
009200     RECORD CONTAINS 360 CHARACTERS
009300     DATA RECORD IS PRODUCT-RECORD-TR.
009400 01  PRODUCT-RECORD-TR.
009500     05  PRODUCT-ID-TR               PIC X(36).
009600     05  PRODUCT-NAME-TR             PIC X(60).
009700     05  PRODUCT-DESCRIPTION-TR      PIC X(200).
009800     05  PRODUCT-PRICE-TR            PIC S9(7)V99.
009900     05  PRODUCT-INVENTORY-COUNT-TR  PIC S9(7).
010000     05  PRODUCT-CATEGORY-TR         PIC X(40).
010100     05  FILLER                      PIC X(08).
010200
010300 FD  PRODUCT-MASTER-OUT
010400     RECORD CONTAINS 360 CHARACTERS
010500     DATA RECORD IS PRODUCT-RECORD-OUT.
010600 01  PRODUCT-RECORD-OUT.
010700     05  PRODUCT-ID-OUT               PIC X(36).
010800     05  PRODUCT-NAME-OUT             PIC X(60).
010900     05  PRODUCT-DESCRIPTION-OUT      PIC X(200).
011000     05  PRODUCT-PRICE-OUT            PIC S9(7)V99.
011100     05  PRODUCT-INVENTORY-COUNT-OUT  PIC S9(7).
011200     05  PRODUCT-CATEGORY-OUT         PIC X(40).
011300     05  FILLER                       PIC X(08).
011400
011500 FD  PRODUCT-ERRORS-OUT
011600     RECORD CONTAINS 80 CHARACTERS
011700     DATA RECORD IS PRODUCT-ERRORS-RECORD.
011800 01  PRODUCT-ERRORS-RECORD.
011900     05  PRODUCT-ID-ERR               PIC X(36).
012000     05  ERROR-REASON-ERR             PIC X(40).
012100     05  FILLER                       PIC X(04).
012200
012300*-----------------------------------------------------------------
012400 WORKING-STORAGE             SECTION.
012500*-----------------------------------------------------------------
012600*    SWITCHES ARE KEPT AS ONE GROUP SO THE WHOLE SET CAN BE
012700*    RESET WITH ONE MOVE AT THE START OF EACH RUN - SEE
012800*    300-INITIALIZE-SWITCHES-AND-COUNTERS.
012900 01  SWITCHES-AND-COUNTERS.
013000     05  PRODUCT-EOF-SW              PIC X(01).
013100         88  PRODUCT-EOF                      VALUE "Y".
013200     05  TRANS-EOF-SW                PIC X(01).
013300         88  TRANS-EOF                        VALUE "Y".
013400     05  WS-PRODUCT-FOUND-SW         PIC X(01).
013500         88  WS-PRODUCT-FOUND                 VALUE "Y".
013600         88  WS-PRODUCT-NOT-FOUND              VALUE "N".
013700     05  FILLER                      PIC X(05).
013800 01  WS-ALL-SWITCHES REDEFINES SWITCHES-AND-COUNTERS
013900                             PIC X(08).
014000*
014100 01  WS-RUN-COUNTERS.
014200     05  WS-TRANS-READ-CNT           PIC S9(5) COMP VALUE ZERO.
014300     05  WS-PRODUCTS-UPDATED-CNT     PIC S9(5) COMP VALUE ZERO.
014400     05  WS-PRODUCTS-REJECTED-CNT    PIC S9(5) COMP VALUE ZERO.
014500     05  FILLER                      PIC X(02).
014600*
014700*    03/02/00  EJS  RUN-DATE AREA FOR THE END-OF-JOB BANNER.
014800 01  WS-CURRENT-DATE                 PIC 9(08) VALUE ZERO.
014900 01  WS-CURRENT-DATE-BROKEN REDEFINES WS-CURRENT-DATE.
015000     05  WS-CD-YYYY                  PIC 9(04).
015100     05  WS-CD-MM                    PIC 9(02).
015200     05  WS-CD-DD                    PIC 9(02).
015300*
015400*    02/11/09  DLP  FILE STATUS CODES KEPT TOGETHER SO THE WHOLE
015500*                   GROUP CAN BE DUMPED AT ONCE IF THE JOB ABENDS.
015600 01  FILE-STATUS-CODES.
015700     05  PRODUCT-MASTER-IN-STAT      PIC X(02).
015800     05  PRODUCT-TRANS-IN-STAT       PIC X(02).
015900     05  PRODUCT-MASTER-OUT-STAT     PIC X(02).
016000     05  PRODUCT-ERRORS-OUT-STAT     PIC X(02).
016050     05  FILLER                      PIC X(02).
016100 01  WS-FILE-STATUS-COMBINED REDEFINES FILE-STATUS-CODES
016200                             PIC X(10).
016300*
016400*    05/19/04  KD   PRODUCT CATALOG LOADED INTO A TABLE SINCE
016500*                   ISAM RANDOM READ/REWRITE IS NOT AVAILABLE FOR
016600*                   THIS JOB - SEE 300-LOAD-PRODUCT-TABLE.
016700 01  PRODUCT-TABLE-CONTROL.
016800     05  WS-PRODUCT-TABLE-COUNT      PIC S9(4) COMP VALUE ZERO.
016900     05  WS-PRODUCT-TABLE-MAX        PIC S9(4) COMP VALUE 3000.
017000     05  WS-PT-FOUND-SUBSCRIPT       PIC S9(4) COMP VALUE ZERO.
017100     05  FILLER                      PIC X(02).
017200 01  PRODUCT-TABLE.
017300     05  PRODUCT-TABLE-ENTRY OCCURS 1 TO 3000 TIMES
017400             DEPENDING ON WS-PRODUCT-TABLE-COUNT
017500             INDEXED BY WS-PT-IDX.
017600         COPY "Copybooks/ProductRecord.cpy".
017700******************************************************************
017800 PROCEDURE                   DIVISION.
017900*-----------------------------------------------------------------
018000*    MAIN PROCEDURE
018100*-----------------------------------------------------------------
018200 100-UPDATE-PRODUCTS.
018300     PERFORM 200-INITIATE-PRODUCT-UPDATE.
018400     PERFORM 200-PROCEED-PRODUCT-UPDATE UNTIL TRANS-EOF.
018500     PERFORM 200-TERMINATE-PRODUCT-UPDATE.
018600
018700     STOP RUN.
018800
018900******************************************************************
019000*    OPEN ALL FILES, RESET SWITCHES/COUNTERS, LOAD THE PRODUCT
019100*    TABLE, AND READ THE FIRST MAINTENANCE TRANSACTION.
019200*-----------------------------------------------------------------
019300 200-INITIATE-PRODUCT-UPDATE.
019400     PERFORM 300-OPEN-ALL-FILES.
019500     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
019600     PERFORM 300-LOAD-PRODUCT-TABLE.
019700     PERFORM 300-READ-PRODUCT-TRANS-IN.
019800
019900*-----------------------------------------------------------------
020000*    APPLY ONE MAINTENANCE TRANSACTION AND READ THE NEXT.
020100*-----------------------------------------------------------------
020200 200-PROCEED-PRODUCT-UPDATE.
020300     ADD 1                       TO WS-TRANS-READ-CNT.
020400     PERFORM 300-APPLY-PRODUCT-CHANGES.
020500     PERFORM 300-READ-PRODUCT-TRANS-IN.
020600
020700*-----------------------------------------------------------------
020800*    REWRITE THE WHOLE PRODUCT MASTER, CLOSE FILES, DISPLAY THE
020900*    RUN SUMMARY.
021000*-----------------------------------------------------------------
021100 200-TERMINATE-PRODUCT-UPDATE.
021200     PERFORM 300-REWRITE-PRODUCT-MASTER.
021300     PERFORM 300-CLOSE-ALL-FILES.
021400     PERFORM 300-DISPLAY-RUN-SUMMARY.
021500
021600******************************************************************
021700 300-OPEN-ALL-FILES.
021800     OPEN    INPUT   PRODUCT-MASTER-IN
021900             INPUT   PRODUCT-TRANS-IN
022000             OUTPUT  PRODUCT-MASTER-OUT
022100             OUTPUT  PRODUCT-ERRORS-OUT.
022200
022300*-----------------------------------------------------------------
022400 300-INITIALIZE-SWITCHES-AND-COUNTERS.
022500     MOVE SPACES                 TO WS-ALL-SWITCHES.
022600     MOVE ZERO                   TO WS-TRANS-READ-CNT
022700                                     WS-PRODUCTS-UPDATED-CNT
022800                                     WS-PRODUCTS-REJECTED-CNT
022900                                     WS-PRODUCT-TABLE-COUNT.
023000     ACCEPT WS-CURRENT-DATE          FROM DATE YYYYMMDD.
023100
023200*-----------------------------------------------------------------
023300*    LOAD THE WHOLE PRODUCT MASTER INTO PRODUCT-TABLE SO EACH
023400*    TRANSACTION CAN BE SEARCHED AND OVERWRITTEN IN MEMORY.
023500*-----------------------------------------------------------------
023600 300-LOAD-PRODUCT-TABLE.
023700     PERFORM 400-READ-PRODUCT-MASTER-IN.
023800     PERFORM 400-STORE-PRODUCT-TABLE-ENTRY
023900         VARYING WS-PT-IDX FROM 1 BY 1
024000         UNTIL PRODUCT-EOF
024100            OR WS-PT-IDX > WS-PRODUCT-TABLE-MAX.
024200
024300*-----------------------------------------------------------------
024400*    LOOK UP THE PRODUCT NAMED ON THE TRANSACTION; IF FOUND,
024500*    OVERWRITE EVERY MAINTAINABLE FIELD FROM THE TRANSACTION - NO
024600*    FIELD IS PRESERVED AND NO VALUE IS VALIDATED.  A TRANSACTION
024700*    FOR A PRODUCT-ID NOT ON FILE IS REJECTED TO THE ERRORS FILE.
024800*-----------------------------------------------------------------
024900 300-APPLY-PRODUCT-CHANGES.
025000     PERFORM 300-LOOKUP-PRODUCT-BY-ID.
025100     IF  WS-PRODUCT-FOUND
025200         PERFORM 300-OVERWRITE-PRODUCT-FIELDS
025300         ADD 1                   TO WS-PRODUCTS-UPDATED-CNT
025400     ELSE
025500         MOVE PRODUCT-ID-TR      TO PRODUCT-ID-ERR
025600         MOVE "UPDATE TRANSACTION HAS NO MATCHING MASTER PRODUCT"
025700                                 TO ERROR-REASON-ERR
025800         WRITE PRODUCT-ERRORS-RECORD
025900         ADD 1                   TO WS-PRODUCTS-REJECTED-CNT
026000     END-IF.
026100
026200*-----------------------------------------------------------------
026300*    PRODUCT-ID IS THE LOOKUP KEY FOR A MAINTENANCE TRANSACTION -
026400*    IT NEVER CHANGES ACROSS AN UPDATE.
026500*-----------------------------------------------------------------
026600 300-LOOKUP-PRODUCT-BY-ID.
026700     SET WS-PRODUCT-NOT-FOUND    TO TRUE.
026800     SET WS-PT-IDX               TO 1.
026900     SEARCH PRODUCT-TABLE-ENTRY
027000         AT END      SET WS-PRODUCT-NOT-FOUND TO TRUE
027100         WHEN PRODUCT-ID (WS-PT-IDX) = PRODUCT-ID-TR
027200                     SET WS-PRODUCT-FOUND TO TRUE
027300                     SET WS-PT-FOUND-SUBSCRIPT FROM WS-PT-IDX.
027400
027500*-----------------------------------------------------------------
027600 300-OVERWRITE-PRODUCT-FIELDS.
027700     MOVE PRODUCT-NAME-TR
027800         TO PRODUCT-NAME (WS-PT-FOUND-SUBSCRIPT).
027900     MOVE PRODUCT-DESCRIPTION-TR
028000         TO PRODUCT-DESCRIPTION (WS-PT-FOUND-SUBSCRIPT).
028100     MOVE PRODUCT-PRICE-TR
028200         TO PRODUCT-PRICE (WS-PT-FOUND-SUBSCRIPT).
028300     MOVE PRODUCT-INVENTORY-COUNT-TR
028400         TO PRODUCT-INVENTORY-COUNT (WS-PT-FOUND-SUBSCRIPT).
028500     MOVE PRODUCT-CATEGORY-TR
028600         TO PRODUCT-CATEGORY (WS-PT-FOUND-SUBSCRIPT).
028700
028800*-----------------------------------------------------------------
028900*    REWRITE THE WHOLE PRODUCT MASTER FROM THE IN-MEMORY TABLE.
029000*-----------------------------------------------------------------
029100 300-REWRITE-PRODUCT-MASTER.
029200     PERFORM 400-WRITE-ONE-PRODUCT
029300         VARYING WS-PT-IDX FROM 1 BY 1
029400         UNTIL WS-PT-IDX > WS-PRODUCT-TABLE-COUNT.
029500
029600*-----------------------------------------------------------------
029700 300-CLOSE-ALL-FILES.
029800     CLOSE   PRODUCT-MASTER-IN
029900             PRODUCT-TRANS-IN
030000             PRODUCT-MASTER-OUT
030100             PRODUCT-ERRORS-OUT.
030200
030300*-----------------------------------------------------------------
030400 300-DISPLAY-RUN-SUMMARY.
030500     DISPLAY "PRODUCT-UPDATE RUN SUMMARY FOR "
030600             WS-CD-YYYY "/" WS-CD-MM "/" WS-CD-DD.
030700     DISPLAY "  TRANSACTIONS READ.: " WS-TRANS-READ-CNT.
030800     DISPLAY "  PRODUCTS UPDATED..: " WS-PRODUCTS-UPDATED-CNT.
030900     DISPLAY "  PRODUCTS REJECTED.: " WS-PRODUCTS-REJECTED-CNT.
031000     DISPLAY "PRODUCT-UPDATE COMPLETED!!!".
031100
031200******************************************************************
031300 400-READ-PRODUCT-MASTER-IN.
031400     READ PRODUCT-MASTER-IN
031500             AT END      SET PRODUCT-EOF TO TRUE.
031600
031700*-----------------------------------------------------------------
031800 400-STORE-PRODUCT-TABLE-ENTRY.
031900     MOVE PRODUCT-RECORD-IN      TO PRODUCT-TABLE-ENTRY (WS-PT-IDX).
032000     ADD 1                       TO WS-PRODUCT-TABLE-COUNT.
032100     PERFORM 400-READ-PRODUCT-MASTER-IN.
032200
032300*-----------------------------------------------------------------
032400 300-READ-PRODUCT-TRANS-IN.
032500     READ PRODUCT-TRANS-IN
032600             AT END      SET TRANS-EOF TO TRUE.
032700
032800*-----------------------------------------------------------------
032900 400-WRITE-ONE-PRODUCT.
033000     WRITE PRODUCT-RECORD-OUT FROM
033100         PRODUCT-TABLE-ENTRY (WS-PT-IDX).
