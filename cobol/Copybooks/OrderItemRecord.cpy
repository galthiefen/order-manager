000100******************************************************************
000200*    COPYBOOK      ORDER-ITEM-RECORD                             OIC
000300*    ORDER LINE-ITEM RECORD LAYOUT, ONE PER PRODUCT ORDERED.     OIC
000400*    FIXED LENGTH 167 CHARACTERS, LINE SEQUENTIAL.  RECORDS      OIC
000500*    FOR A GIVEN ORDER ARE GROUPED TOGETHER IN ITEM-ORDER-ID     OIC
000600*    AND PARENT-ORDER LINE-ITEM-INPUT ORDER -- SEE THE HEADER'S  OIC
000700*    ORDER-ITEM-COUNT IN COPYBOOK ORDERRECORD.                   OIC
000800*                                                                OIC
000900*    CHANGE LOG                                                  OIC
001000*    -----------------------------------------------------      OIC
001100*    07/14/99  NKC  NEW COPYBOOK FOR THE ORDER-PRICING SUBSYSTEM.OIC
001200*                   REQ #99-0231.                                OIC
001300*    11/02/01  BSK  ADDED ITEM-PRODUCT-ID, SET AT PRICING TIME   OIC
001400*                   FROM THE PRODUCT MASTER SO UPDATE/DELETE CAN OIC
001500*                   RESTORE STOCK BY ID INSTEAD OF BY NAME.      OIC
001600*                   TICKET #01-0587.                             OIC
001700*    05/19/04  KD   ADDED FILLER PAD TO ROUND RECORD TO 167      OIC
001800*                   BYTES FOR FUTURE GROWTH. TICKET #04-0922.    OIC
001900******************************************************************
001910*    04/18/12  RTM  DROPPED THE MEMBER'S OWN 01 HEADER - PULLED  OIC
001920*                   IN UNDER THE CALLER'S OWN 01/OCCURS TABLE-   OIC
001930*                   ROW ENTRY (ORDER-ITEM-TABLE-ENTRY) SO ONLY   OIC
001940*                   THE 05 FIELDS BELONG HERE.  ALSO CORRECTED   OIC
001950*                   THE BANNER'S RECORD LENGTH FROM 159 TO THE   OIC
001960*                   167 THE FIELDS BELOW HAVE ALWAYS SUMMED TO - OIC
001970*                   THE 05/19/04 FILLER PAD WAS NEVER ACCOUNTED  OIC
001980*                   FOR IN THE STATED LENGTH. TICKET #12-0305.   OIC
002000     05  ITEM-ORDER-ID               PIC X(36).
002100     05  ITEM-PRODUCT-ID             PIC X(36).
002200     05  ITEM-PRODUCT-NAME           PIC X(60).
002300     05  ITEM-QUANTITY               PIC S9(7).
002400     05  ITEM-UNIT-PRICE             PIC S9(7)V99.
002500     05  ITEM-SUBTOTAL               PIC S9(9)V99.
002600     05  FILLER                      PIC X(08).
