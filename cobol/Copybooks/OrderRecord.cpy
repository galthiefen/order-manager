000100******************************************************************
000200*    COPYBOOK      ORDER-RECORD                                  ORC
000300*    ORDER HEADER RECORD LAYOUT, ONE PER ORDER, KEYED BY         ORC
000400*    ORDER-ID.  FIXED LENGTH 429 CHARACTERS, LINE SEQUENTIAL.    ORC
000500*    PAIRS POSITIONALLY WITH ONE OR MORE ORDER-ITEM-RECORD       ORC
000600*    ENTRIES IN ORDER-ITEM-FILE (SEE COPYBOOK ORDERITEMRECORD).  ORC
000700*                                                                ORC
000800*    CHANGE LOG                                                  ORC
000900*    -----------------------------------------------------      ORC
001000*    07/14/99  NKC  NEW COPYBOOK FOR THE ORDER-PRICING SUBSYSTEM.ORC
001100*                   REQ #99-0231.                                ORC
001200*    03/02/00  EJS  Y2K REVIEW - NO DATE FIELDS CARRIED ON THE   ORC
001300*                   HEADER, NO CHANGE REQUIRED. AUDIT #00-0041.  ORC
001400*    11/02/01  BSK  ADDED ORDER-ITEM-COUNT SO THE PRICING RUN    ORC
001500*                   KNOWS HOW MANY ORDER-ITEM-FILE RECORDS TO    ORC
001600*                   READ FOR EACH HEADER. TICKET #01-0587.       ORC
001700*    05/19/04  KD   ADDED FILLER PAD TO ROUND RECORD TO 429      ORC
001800*                   BYTES FOR FUTURE GROWTH. TICKET #04-0922.    ORC
001900******************************************************************
002000 01  ORDER-RECORD.
002100     05  ORDER-ID                    PIC X(36).
002200     05  ORDER-STATUS                PIC X(20).
002300     05  ORDER-SHIPPING-ADDRESS      PIC X(120).
002400     05  ORDER-PAYMENT-METHOD        PIC X(30).
002500     05  ORDER-NOTES                 PIC X(200).
002600     05  ORDER-TOTAL-AMOUNT          PIC S9(9)V99.
002700     05  ORDER-ITEM-COUNT            PIC 9(04).
002800     05  FILLER                      PIC X(08).
