000100******************************************************************
000200*    COPYBOOK      PRODUCT-RECORD                                PRC
000300*    CATALOG / STOCK MASTER RECORD LAYOUT.                       PRC
000400*    SHARED BY ALL ORDER-PRICING AND PRODUCT-MAINTENANCE         PRC
000500*    PROGRAMS THAT OPEN PRODUCT-MASTER.  FIXED LENGTH 360        PRC
000600*    CHARACTERS, LINE SEQUENTIAL.                                PRC
000700*                                                                PRC
000800*    CHANGE LOG                                                  PRC
000900*    -----------------------------------------------------      PRC
001000*    11/24/16  AM   ORIGINAL INVENT-RECORD-IN LAYOUT (39 BYTES)  PRC
001100*                   IN BATCHUPDATE/ONLINEUPDATE/INVENTREPORT.    PRC
001200*    03/02/98  EJS  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD,  PRC
001300*                   NO CHANGE REQUIRED. LOGGED PER AUDIT #98-114.PRC
001400*    07/14/99  NKC  RETIRED PART-NUMBER/SUPPLIER-ID DESIGN. REQ  PRC
001500*                   #99-0231 - CATALOG NOW KEYED BY PRODUCT-ID   PRC
001600*                   (UUID TEXT) TO MATCH THE NEW ORDER SUBSYSTEM.PRC
001700*    07/14/99  NKC  ADDED PRODUCT-DESCRIPTION AND PRODUCT-       PRC
001800*                   CATEGORY, DROPPED REORDER-POINT (NOT USED   PRC
001900*                   BY THE ORDER-PRICING RUN). REQ #99-0231.     PRC
002000*    11/02/01  BSK  WIDENED PRODUCT-NAME TO 60 AND PRICE TO      PRC
002100*                   S9(7)V99 FOR THE CATALOG EXPANSION. #01-0587 PRC
002200*    05/19/04  KD   ADDED FILLER PAD TO ROUND RECORD TO 360      PRC
002300*                   BYTES FOR FUTURE GROWTH. TICKET #04-0922.    PRC
002400******************************************************************
002410*    04/18/12  RTM  DROPPED THE MEMBER'S OWN 01 HEADER - THIS
002420*                   COPYBOOK IS PULLED IN UNDER THE CALLER'S OWN
002430*                   01/OCCURS TABLE-ROW ENTRY (PRODUCT-TABLE-ENTRY)
002440*                   SO ONLY THE 05 FIELDS BELONG HERE; THE OLD 01
002450*                   LEVEL WAS SITTING BESIDE THE OCCURS ITEM
002460*                   INSTEAD OF UNDER IT. TICKET #12-0305.
002500     05  PRODUCT-ID                  PIC X(36).
002600     05  PRODUCT-NAME                PIC X(60).
002700     05  PRODUCT-DESCRIPTION         PIC X(200).
002800     05  PRODUCT-PRICE               PIC S9(7)V99.
002900     05  PRODUCT-INVENTORY-COUNT     PIC S9(7).
003000     05  PRODUCT-CATEGORY            PIC X(40).
003100     05  FILLER                      PIC X(08).
